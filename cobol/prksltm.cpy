000100*===============================================================
000200*  PARKIFY GARAGE SYSTEM          COPYBOOK: PRKSLTM
000300*  COPY MEMBER    : SLOT MASTER RECORD (PRK-SLOT-REC)
000400*---------------------------------------------------------------
000500*  FINALIDADE     : LAYOUT OF THE SLOT INVENTORY FILE (SLOTS).
000600*                   ONE RECORD PER PARKING SLOT.  SLT-OCCUPIED
000700*                   IS FLIPPED TO 'Y' WHEN A BOOKING IS POSTED
000800*                   AND BACK TO 'N' WHEN THE BOOKING EXPIRES OR
000900*                   IS CANCELLED.  THE SLOTS FILE IS BOTH READ
001000*                   AND REWRITTEN BY THE POSTING, EXPIRY AND
001100*                   CANCEL RUNS.
001200*  ANALYST        : R.PELLETIER
001300*  PROGRAMMER     : R.PELLETIER
001400*  DATE WRITTEN   : 03/14/1985
001500*---------------------------------------------------------------
001600*  VRS      DATE          DESCRIPTION                     TAG
001700*  1.0      03/14/1985    INITIAL LAYOUT                  RP001
001800*  1.1      05/22/1989    ADDED SLT-TYPE-CODE REDEFINE     RP011
001900*                         SO THE PRICING RUN CAN TEST THE
002000*                         LEADING TWO BYTES INSTEAD OF THE
002100*                         WHOLE 14-BYTE DESCRIPTION
002200*  1.2      06/30/1999    Y2K - CONFIRMED NO DATE FIELDS   RP031
002300*                         ON THIS RECORD, NO CHANGE MADE
002400*===============================================================
002500 01  PRK-SLOT-REC.
002600     05  SLT-ID                     PIC 9(06).
002700     05  SLT-NUMBER                 PIC X(06).
002800     05  SLT-TYPE                   PIC X(14).
002900         88  SLT-TYPE-IS-EV              VALUE 'EV            '.
003000         88  SLT-TYPE-IS-VIP             VALUE 'VIP           '.
003100         88  SLT-TYPE-IS-TW-EV           VALUE 'Two-Wheeler-EV'.
003200*    REDEFINES SLT-TYPE SO A TABLE-SEARCH PASS CAN KEY ON THE
003300*    LEADING TWO BYTES WITHOUT RESCANNING THE FULL LABEL.
003400     05  SLT-TYPE-VIEW REDEFINES SLT-TYPE.
003500         10  SLT-TYPE-LEAD2         PIC X(02).
003600         10  SLT-TYPE-REST          PIC X(12).
003700     05  SLT-OCCUPIED               PIC X(01).
003710         88  SLT-IS-OCCUPIED             VALUE 'Y'.
003720         88  SLT-IS-VACANT               VALUE 'N'.
003730*    SPANS THE OCCUPIED FLAG AND THE FLOOR ID AS ONE 5-BYTE GROUP
003740*    SO A REWRITE PASS CAN RESTORE BOTH IN ONE MOVE.
003750     05  SLT-OCC-FLOOR-VIEW REDEFINES SLT-OCCUPIED.
003760         10  SLT-OCC-VIEW-FLAG          PIC X(01).
003770         10  SLT-OCC-VIEW-FLOOR         PIC 9(04).
004000     05  SLT-FLOOR-ID               PIC 9(04).
004100     05  FILLER                     PIC X(04) VALUE SPACES.
