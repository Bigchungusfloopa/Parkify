000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRKFLR-COB.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  CENTRAL PARKING AUTHORITY - DATA PROCESSING.
000500 DATE-WRITTEN.  03/28/1985.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE OPERATIONS MANUAL
000800                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900*===============================================================
001000*  PARKIFY GARAGE SYSTEM
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  FINALIDADE     : FLOOR MAINTENANCE RUN - CREATE, UPDATE AND
001400*                   DELETE OF FLOOR MASTER RECORDS.  A DELETE
001500*                   CASCADES TO EVERY SLOT OWNED BY THE FLOOR.
001600*                   REPLACES THE OLD SEPARATE CREATE/CHANGE/
001700*                   DELETE-FLOOR JOBS WITH ONE BATCHED RUN.
001800*---------------------------------------------------------------
001900*  VRS      DATE          DESCRIPTION                     TAG
002000*  1.0      03/28/1985    INITIAL RUN - CREATE BRANCH ONLY,     RP007
002100*                         FOLLOWED THE OLD LOT-ROSTER JOB
002200*  1.2      08/09/1988    ADDED THE UPDATE BRANCH, BASED ON     RP010
002300*                         THE OLD RAMP-CHANGE JOB
002400*  1.5      11/02/1991    ADDED THE DELETE BRANCH WITH THE      RP019
002500*                         SLOT CASCADE, FOLDING IN THE OLD
002600*                         BAY-CLOSURE JOB'S
002700*                         CASCADE-LOOP SHAPE
002800*  2.0      02/17/1997    REWRITTEN AGAINST LINE SEQUENTIAL     RP028
002900*                         MASTERS, ONE REWRITE PASS PER FILE,
003000*                         TRANSACTIONS NOW COME FROM A BATCHED
003100*                         MAINTENANCE-REQUEST FILE INSTEAD OF
003200*                         A TERMINAL SCREEN
003300*  2.1      06/30/1999    Y2K - CONFIRMED NO DATE FIELDS ON     RP032
003400*                         THIS RUN, NO CHANGE MADE
003410*  2.2      09/10/2004    TICKET PK-0465 - TS-KEY-GROUP WAS      RP047
003420*                         DECLARED BUT NEVER COMPARED AGAINST
003430*                         ANYTHING.  0472-EXCLUI-SLOT-DO-ANDAR
003440*                         NOW BUILDS WS-FLR-KEY AHEAD OF THE
003450*                         CASCADE LOOP AND TESTS TS-KEY-GROUP
003460*                         AGAINST IT IN ONE COMPARE, AS THE
003470*                         FIELD'S OWN COMMENT ALWAYS SAID IT
003480*                         SHOULD
003500*===============================================================
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT FLOORS-IN     ASSIGN TO "FLOORS"
004400                          ORGANIZATION LINE SEQUENTIAL
004500                          FILE STATUS IS STATUS-FLI.
004600     SELECT FLOORS-OUT    ASSIGN TO "FLOORS"
004700                          ORGANIZATION LINE SEQUENTIAL
004800                          FILE STATUS IS STATUS-FLO.
004900     SELECT SLOTS-IN      ASSIGN TO "SLOTS"
005000                          ORGANIZATION LINE SEQUENTIAL
005100                          FILE STATUS IS STATUS-SLI.
005200     SELECT SLOTS-OUT     ASSIGN TO "SLOTS"
005300                          ORGANIZATION LINE SEQUENTIAL
005400                          FILE STATUS IS STATUS-SLO.
005500     SELECT FLR-REQ-IN    ASSIGN TO "FLRREQS"
005600                          ORGANIZATION LINE SEQUENTIAL
005700                          FILE STATUS IS STATUS-REQ.
005800     SELECT FLR-REJ-OUT   ASSIGN TO "FLRREJS"
005900                          ORGANIZATION LINE SEQUENTIAL
006000                          FILE STATUS IS STATUS-REJ.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  FLOORS-IN
006500     LABEL RECORDS ARE STANDARD.
006600 COPY PRKFLRM REPLACING ==PRK-FLOOR-REC== BY ==FLOORS-IN-REC==.
006700
006800 FD  FLOORS-OUT
006900     LABEL RECORDS ARE STANDARD.
007000 COPY PRKFLRM REPLACING ==PRK-FLOOR-REC== BY ==FLOORS-OUT-REC==.
007100
007200 FD  SLOTS-IN
007300     LABEL RECORDS ARE STANDARD.
007400 COPY PRKSLTM REPLACING ==PRK-SLOT-REC== BY ==SLOTS-IN-REC==.
007500
007600 FD  SLOTS-OUT
007700     LABEL RECORDS ARE STANDARD.
007800 COPY PRKSLTM REPLACING ==PRK-SLOT-REC== BY ==SLOTS-OUT-REC==.
007900
008000 FD  FLR-REQ-IN
008100     LABEL RECORDS ARE OMITTED.
008200 01  FRQ-REC.
008300     05  FRQ-ACTION-CODE           PIC X(01).
008400         88  FRQ-IS-CREATE             VALUE 'C'.
008500         88  FRQ-IS-UPDATE             VALUE 'U'.
008600         88  FRQ-IS-DELETE             VALUE 'D'.
008700     05  FRQ-FLOOR-ID              PIC 9(04).
008800     05  FRQ-NAME                  PIC X(20).
008900     05  FRQ-DETAILS               PIC X(40).
009000     05  FILLER                    PIC X(05) VALUE SPACES.
009100
009200 FD  FLR-REJ-OUT
009300     LABEL RECORDS ARE OMITTED.
009400 01  REJ-LINE                      PIC X(132).
009410*    FLAT VIEW SO THE WHOLE REJECT LINE CAN BE BLANKED IN ONE
009420*    MOVE BEFORE EACH ROW IS BUILT, INSTEAD OF FIELD BY FIELD.
009430 01  REJ-LINE-FLAT REDEFINES REJ-LINE PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700 01  STATUS-FLI              PIC X(02) VALUE SPACES.
009800 01  STATUS-FLO              PIC X(02) VALUE SPACES.
009900 01  STATUS-SLI              PIC X(02) VALUE SPACES.
010000 01  STATUS-SLO              PIC X(02) VALUE SPACES.
010100 01  STATUS-REQ               PIC X(02) VALUE SPACES.
010200 01  STATUS-REJ               PIC X(02) VALUE SPACES.
010300
010400 01  WS-FIM-FLR               PIC X(01) VALUE 'N'.
010500 01  WS-FIM-SLOT              PIC X(01) VALUE 'N'.
010600 01  WS-FIM-REQ               PIC X(01) VALUE 'N'.
010700
010800*---------------------------------------------------------------
010900*    FLOOR TABLE - THE FULL FLOOR MASTER, LOADED, UPDATED IN
011000*    PLACE BY THIS RUN'S TRANSACTIONS, THEN RE-WRITTEN WHOLE.
011100*    NOT KEPT IN KEY ORDER - A SEQUENTIAL SCAN IS CHEAP ENOUGH
011200*    FOR THE HANDFUL OF FLOORS THIS FACILITY HAS.
011300*---------------------------------------------------------------
011400 01  WS-FLR-COUNT             PIC 9(04) COMP VALUE ZERO.
011500 01  WS-FLR-MAX-ID             PIC 9(04) COMP VALUE ZERO.
011600 01  FLOOR-TABLE.
011700     05  FLR-TBL OCCURS 100 TIMES INDEXED BY TF-IDX.
011800         10  TF-ID                  PIC 9(04).
011900         10  TF-NAME                PIC X(20).
012000         10  TF-TOTAL-SLOTS         PIC 9(04).
012100         10  TF-DETAILS             PIC X(40).
012200         10  TF-DELETED-SW          PIC X(01) VALUE 'N'.
012300             88  TF-IS-DELETED          VALUE 'Y'.
012400
012500*---------------------------------------------------------------
012600*    SLOT TABLE - THE FULL SLOT INVENTORY, CARRIED SO A FLOOR
012700*    DELETE CAN MARK EVERY SLOT OWNED BY THAT FLOOR AS DROPPED
012800*    BEFORE THE RE-WRITE PASS.
012900*---------------------------------------------------------------
013000 01  WS-SLOT-COUNT            PIC 9(06) COMP VALUE ZERO.
013100 01  SLOT-TABLE.
013200     05  SLOT-TBL OCCURS 2000 TIMES INDEXED BY TS-IDX.
013210         10  TS-ID                  PIC 9(06).
013220         10  TS-NUMBER              PIC X(06).
013230         10  TS-TYPE                PIC X(14).
013240         10  TS-OCCUPIED            PIC X(01).
013250*        SPANS THE OCCUPIED FLAG AND THE FLOOR ID AS ONE 5-BYTE
013260*        GROUP SO THE RE-WRITE PASS CAN RESTORE BOTH TOGETHER,
013270*        MIRRORING SLT-OCC-FLOOR-VIEW ON THE MASTER RECORD ITSELF.
013280         10  TS-OCC-FLOOR-VIEW REDEFINES TS-OCCUPIED.
013285             15  TS-OCC-VIEW-FLAG       PIC X(01).
013290             15  TS-OCC-VIEW-FLOOR      PIC 9(04).
013300         10  TS-FLOOR-ID            PIC 9(04).
013400         10  TS-DELETED-SW          PIC X(01) VALUE 'N'.
013500             88  TS-IS-DELETED          VALUE 'Y'.
013550*        REDEFINES TS-FLOOR-ID PLUS THE DROP FLAG AS ONE FIVE
013560*        BYTE GROUP, MATCHING THE SHOP'S OLD EXCLUSAO HABIT OF
013570*        TESTING A ROW'S KEY AND STATUS BYTE TOGETHER AT
013580*        0472-EXCLUI-SLOT-DO-ANDAR RATHER THAN WITH TWO IFS.
013590         10  TS-KEY-GROUP REDEFINES TS-FLOOR-ID PIC X(05).
014500
014600 01  WS-FOUND-SW              PIC X(01) VALUE 'N'.
014700     88  WS-FOUND                    VALUE 'Y'.
014800 01  WS-FLR-ROW               PIC 9(04) COMP VALUE ZERO.
014950*    BUILT AHEAD OF THE SLOT CASCADE LOOP SO TS-KEY-GROUP CAN BE
014960*    TESTED AGAINST IT IN ONE COMPARE - THE FLOOR BEING DROPPED,
014970*    PAIRED WITH THE NOT-YET-DELETED FLAG.
014980 01  WS-FLR-KEY.
014990     05  WS-FLR-KEY-ID            PIC 9(04).
015000     05  WS-FLR-KEY-SW            PIC X(01) VALUE 'N'.
015010 01  WS-REJECT-REASON         PIC X(40) VALUE SPACES.
015100 01  WS-FLR-CREATED           PIC 9(06) VALUE ZERO.
015200 01  WS-FLR-UPDATED           PIC 9(06) VALUE ZERO.
015300 01  WS-FLR-DELETED           PIC 9(06) VALUE ZERO.
015400 01  WS-SLT-DELETED           PIC 9(06) VALUE ZERO.
015500 01  WS-REQ-REJECTED          PIC 9(06) VALUE ZERO.
015600
015700 PROCEDURE DIVISION.
015800
015900 0100-INICIO.
016000     PERFORM 0150-ABRE-ARQUIVOS.
016100     PERFORM 0200-CARREGA-TABELAS.
016200     PERFORM 0400-PROCESSA-PEDIDO THRU 0400-EXIT
016300         UNTIL WS-FIM-REQ = 'Y'.
016400     PERFORM 0900-FINALIZA.
016500     STOP RUN.
016600
016700 0150-ABRE-ARQUIVOS.
016800     OPEN INPUT  FLOORS-IN.
016900     IF STATUS-FLI NOT = '00'
017000        DISPLAY 'PRKFLR - FLOORS OPEN ERROR - ABORTED'
017100        STOP RUN.
017200     OPEN INPUT  SLOTS-IN.
017300     IF STATUS-SLI NOT = '00'
017400        DISPLAY 'PRKFLR - SLOTS OPEN ERROR - ABORTED'
017500        STOP RUN.
017600     OPEN INPUT  FLR-REQ-IN.
017700     IF STATUS-REQ NOT = '00'
017800        DISPLAY 'PRKFLR - FLRREQS OPEN ERROR - ABORTED'
017900        STOP RUN.
018000     OPEN OUTPUT FLR-REJ-OUT.
018100
018200 0200-CARREGA-TABELAS.
018300     PERFORM 0210-CARREGA-FLOOR THRU 0210-EXIT
018400         UNTIL WS-FIM-FLR = 'Y'.
018500     CLOSE FLOORS-IN.
018600     PERFORM 0220-CARREGA-SLOT THRU 0220-EXIT
018700         UNTIL WS-FIM-SLOT = 'Y'.
018800     CLOSE SLOTS-IN.
018900     PERFORM 0495-LE-PROXIMO.
019000
019100 0210-CARREGA-FLOOR.
019200     READ FLOORS-IN
019300         AT END MOVE 'Y' TO WS-FIM-FLR
019400         GO TO 0210-EXIT.
019500     ADD 1 TO WS-FLR-COUNT.
019600     MOVE FLR-ID OF FLOORS-IN-REC      TO TF-ID (WS-FLR-COUNT).
019700     MOVE FLR-NAME OF FLOORS-IN-REC    TO TF-NAME (WS-FLR-COUNT).
019800     MOVE FLR-TOTAL-SLOTS OF FLOORS-IN-REC
019900                                        TO TF-TOTAL-SLOTS (WS-FLR-COUNT).
020000     MOVE FLR-DETAILS OF FLOORS-IN-REC TO TF-DETAILS (WS-FLR-COUNT).
020100     IF FLR-ID OF FLOORS-IN-REC > WS-FLR-MAX-ID
020200        MOVE FLR-ID OF FLOORS-IN-REC TO WS-FLR-MAX-ID.
020300 0210-EXIT. EXIT.
020400
020500 0220-CARREGA-SLOT.
020600     READ SLOTS-IN
020700         AT END MOVE 'Y' TO WS-FIM-SLOT
020800         GO TO 0220-EXIT.
020900     ADD 1 TO WS-SLOT-COUNT.
020910     MOVE SLT-ID OF SLOTS-IN-REC       TO TS-ID (WS-SLOT-COUNT).
020920     MOVE SLT-NUMBER OF SLOTS-IN-REC   TO TS-NUMBER (WS-SLOT-COUNT).
020930     MOVE SLT-TYPE OF SLOTS-IN-REC     TO TS-TYPE (WS-SLOT-COUNT).
020940     MOVE SLT-OCCUPIED OF SLOTS-IN-REC TO TS-OCCUPIED (WS-SLOT-COUNT).
021000     MOVE SLT-FLOOR-ID OF SLOTS-IN-REC TO TS-FLOOR-ID (WS-SLOT-COUNT).
021100 0220-EXIT. EXIT.
021200
021300*---------------------------------------------------------------
021400*    0400-PROCESSA-PEDIDO - DISPATCH ONE MAINTENANCE REQUEST TO
021500*    ITS CREATE/UPDATE/DELETE BRANCH.  AN UNRECOGNISED ACTION
021600*    CODE OR AN UNKNOWN FLOOR-ID ON UPDATE/DELETE IS REJECTED.
021700*---------------------------------------------------------------
021800 0400-PROCESSA-PEDIDO.
021900     MOVE SPACES TO WS-REJECT-REASON.
022000     IF FRQ-IS-CREATE
022100        PERFORM 0420-INCLUI-ANDAR
022200        GO TO 0495-LE-PROXIMO.
022300     IF FRQ-IS-UPDATE
022400        PERFORM 0440-LOCALIZA-ANDAR
022500        IF NOT WS-FOUND
022600           MOVE 'UNKNOWN FLOOR ID' TO WS-REJECT-REASON
022700           PERFORM 0480-REJEITA-PEDIDO
022800           GO TO 0495-LE-PROXIMO
022900        END-IF
023000        PERFORM 0460-ALTERA-ANDAR
023100        GO TO 0495-LE-PROXIMO.
023200     IF FRQ-IS-DELETE
023300        PERFORM 0440-LOCALIZA-ANDAR
023400        IF NOT WS-FOUND
023500           MOVE 'UNKNOWN FLOOR ID' TO WS-REJECT-REASON
023600           PERFORM 0480-REJEITA-PEDIDO
023700           GO TO 0495-LE-PROXIMO
023800        END-IF
023900        PERFORM 0470-EXCLUI-ANDAR
024000        GO TO 0495-LE-PROXIMO.
024100     MOVE 'UNRECOGNISED ACTION CODE' TO WS-REJECT-REASON.
024200     PERFORM 0480-REJEITA-PEDIDO.
024300 0495-LE-PROXIMO.
024400     READ FLR-REQ-IN
024500         AT END MOVE 'Y' TO WS-FIM-REQ.
024600 0400-EXIT. EXIT.
024700
024800*---------------------------------------------------------------
024900*    0420-INCLUI-ANDAR - NEW FLOOR, NEXT FREE ID, ZERO SLOTS.
025000*---------------------------------------------------------------
025100 0420-INCLUI-ANDAR.
025200     ADD 1 TO WS-FLR-MAX-ID.
025300     ADD 1 TO WS-FLR-COUNT.
025400     MOVE WS-FLR-MAX-ID  TO TF-ID (WS-FLR-COUNT).
025500     MOVE FRQ-NAME       TO TF-NAME (WS-FLR-COUNT).
025600     MOVE FRQ-DETAILS    TO TF-DETAILS (WS-FLR-COUNT).
025700     MOVE ZERO           TO TF-TOTAL-SLOTS (WS-FLR-COUNT).
025800     ADD 1 TO WS-FLR-CREATED.
025900
026000 0440-LOCALIZA-ANDAR.
026100     MOVE 'N' TO WS-FOUND-SW.
026200     PERFORM 0442-TESTA-ANDAR
026300         VARYING TF-IDX FROM 1 BY 1 UNTIL TF-IDX > WS-FLR-COUNT.
026400
026500 0442-TESTA-ANDAR.
026600     IF TF-ID (TF-IDX) = FRQ-FLOOR-ID AND NOT TF-IS-DELETED (TF-IDX)
026700        MOVE 'Y' TO WS-FOUND-SW
026800        SET WS-FLR-ROW TO TF-IDX.
026900
027000*---------------------------------------------------------------
027100*    0460-ALTERA-ANDAR - REPLACE NAME AND DETAILS; TOTAL-SLOTS
027200*    IS LEFT ALONE PER THE FLOOR MAINTENANCE RULE.
027300*---------------------------------------------------------------
027400 0460-ALTERA-ANDAR.
027500     MOVE FRQ-NAME    TO TF-NAME (WS-FLR-ROW).
027600     MOVE FRQ-DETAILS TO TF-DETAILS (WS-FLR-ROW).
027700     ADD 1 TO WS-FLR-UPDATED.
027800
027900*---------------------------------------------------------------
028000*    0470-EXCLUI-ANDAR - DROP THE FLOOR ROW, THEN CASCADE THE
028100*    DROP TO EVERY SLOT OWNED BY IT.  THE SLOT TABLE IS NOT
028200*    PHYSICALLY SHRUNK - THE ROW IS FLAGGED AND SKIPPED WHEN
028300*    THE SLOT MASTER IS RE-WRITTEN AT 0900-FINALIZA.
028400*---------------------------------------------------------------
028500 0470-EXCLUI-ANDAR.
028600     MOVE 'Y' TO TF-DELETED-SW (WS-FLR-ROW).
028700     ADD 1 TO WS-FLR-DELETED.
028750     MOVE FRQ-FLOOR-ID TO WS-FLR-KEY-ID.
028760     MOVE 'N'          TO WS-FLR-KEY-SW.
028800     PERFORM 0472-EXCLUI-SLOT-DO-ANDAR
028900         VARYING TS-IDX FROM 1 BY 1 UNTIL TS-IDX > WS-SLOT-COUNT.
029000
029100 0472-EXCLUI-SLOT-DO-ANDAR.
029200     IF TS-KEY-GROUP (TS-IDX) = WS-FLR-KEY
029400        MOVE 'Y' TO TS-DELETED-SW (TS-IDX)
029500        ADD 1 TO WS-SLT-DELETED.
029600
029700 0480-REJEITA-PEDIDO.
029800     MOVE SPACES TO REJ-LINE-FLAT.
029900     STRING FRQ-ACTION-CODE DELIMITED BY SIZE
030000            ' '               DELIMITED BY SIZE
030100            FRQ-FLOOR-ID      DELIMITED BY SIZE
030200            ' - '             DELIMITED BY SIZE
030300            WS-REJECT-REASON  DELIMITED BY SIZE
030400       INTO REJ-LINE.
030500     WRITE REJ-LINE.
030600     ADD 1 TO WS-REQ-REJECTED.
030700
030800*---------------------------------------------------------------
030900*    0900-FINALIZA - RE-WRITE BOTH MASTERS FROM THE IN-MEMORY
031000*    TABLES, SKIPPING ANY ROW FLAGGED DELETED.
031100*---------------------------------------------------------------
031200 0900-FINALIZA.
031300     OPEN OUTPUT FLOORS-OUT.
031400     PERFORM 0910-GRAVA-FLOOR
031500         VARYING TF-IDX FROM 1 BY 1 UNTIL TF-IDX > WS-FLR-COUNT.
031600     CLOSE FLOORS-OUT.
031700     OPEN OUTPUT SLOTS-OUT.
031800     PERFORM 0920-GRAVA-SLOT
031900         VARYING TS-IDX FROM 1 BY 1 UNTIL TS-IDX > WS-SLOT-COUNT.
032000     CLOSE SLOTS-OUT.
032100     CLOSE FLR-REQ-IN FLR-REJ-OUT.
032200     DISPLAY 'PRKFLR - FLOORS CREATED : ' WS-FLR-CREATED.
032300     DISPLAY 'PRKFLR - FLOORS UPDATED : ' WS-FLR-UPDATED.
032400     DISPLAY 'PRKFLR - FLOORS DELETED : ' WS-FLR-DELETED.
032500     DISPLAY 'PRKFLR - SLOTS  DELETED : ' WS-SLT-DELETED.
032600     DISPLAY 'PRKFLR - REQUESTS REJECTED : ' WS-REQ-REJECTED.
032700
032800 0910-GRAVA-FLOOR.
032900     IF NOT TF-IS-DELETED (TF-IDX)
033000        MOVE TF-ID (TF-IDX)          TO FLR-ID OF FLOORS-OUT-REC
033100        MOVE TF-NAME (TF-IDX)        TO FLR-NAME OF FLOORS-OUT-REC
033200        MOVE TF-TOTAL-SLOTS (TF-IDX) TO FLR-TOTAL-SLOTS OF FLOORS-OUT-REC
033300        MOVE TF-DETAILS (TF-IDX)     TO FLR-DETAILS OF FLOORS-OUT-REC
033400        WRITE FLOORS-OUT-REC.
033500
033600 0920-GRAVA-SLOT.
033700     IF NOT TS-IS-DELETED (TS-IDX)
033710        MOVE TS-ID (TS-IDX)        TO SLT-ID OF SLOTS-OUT-REC
033720        MOVE TS-NUMBER (TS-IDX)    TO SLT-NUMBER OF SLOTS-OUT-REC
033730        MOVE TS-TYPE (TS-IDX)      TO SLT-TYPE OF SLOTS-OUT-REC
033740        MOVE TS-OCC-FLOOR-VIEW (TS-IDX)
033745                                   TO SLT-OCC-FLOOR-VIEW OF SLOTS-OUT-REC
033800        WRITE SLOTS-OUT-REC.
033900
