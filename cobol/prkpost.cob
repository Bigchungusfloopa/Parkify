000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRKPOST-COB.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  CENTRAL PARKING AUTHORITY - DATA PROCESSING.
000500 DATE-WRITTEN.  03/14/1985.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE OPERATIONS MANUAL
000800                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900*===============================================================
001000*  PARKIFY GARAGE SYSTEM
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  FINALIDADE     : NIGHTLY BOOKING POSTING RUN.  READS THE
001400*                   SLOT INVENTORY, THE CUSTOMER MASTER AND
001500*                   THE DAY'S BOOKING-REQUEST FILE, VALIDATES
001600*                   EACH REQUEST, PRICES IT, OCCUPIES THE SLOT
001700*                   AND POSTS A NEW BOOKING.  REJECTED REQUESTS
001800*                   GO TO THE REJECT LISTING WITH A REASON.
001900*---------------------------------------------------------------
002000*  VRS      DATE          DESCRIPTION                     TAG
002100*  1.0      03/14/1985    INITIAL RUN - CARRIED OVER THE    RP001
002200*                         OLD GATE-TICKET ENTRY PROGRAM'S
002300*                         SHAPE FOR THE GARAGE PROJECT
002400*  1.3      11/02/1991    ADDED THE VIP/EV SURCHARGE TABLE  RP014
002500*  2.0      02/17/1997    REWRITTEN AGAINST LINE SEQUENTIAL RP028
002600*                         MASTERS - SLOTS/BOOKINGS NO
002700*                         LONGER INDEXED FILES
002800*  2.1      06/30/1999    Y2K - CONFIRMED 4-DIGIT YEAR ON   RP031
002900*                         ALL TIMESTAMPS, NO CHANGE MADE
003000*  2.2      04/02/2003    TICKET PK-0447 - CONFLICT CHECK   RP038
003100*                         NOW IGNORES EXISTING BOOKING
003200*                         STATUS, PER REVISED BUSINESS RULE
003300*===============================================================
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SLOTS-IN      ASSIGN TO "SLOTS"
004200                          ORGANIZATION LINE SEQUENTIAL
004300                          FILE STATUS IS STATUS-SLI.
004400     SELECT SLOTS-OUT     ASSIGN TO "NEWSLOTS"
004500                          ORGANIZATION LINE SEQUENTIAL
004600                          FILE STATUS IS STATUS-SLO.
004700     SELECT USERS-IN      ASSIGN TO "USERS"
004800                          ORGANIZATION LINE SEQUENTIAL
004900                          FILE STATUS IS STATUS-USR.
005000     SELECT BOOKINGS-IN   ASSIGN TO "BOOKINGS"
005100                          ORGANIZATION LINE SEQUENTIAL
005200                          FILE STATUS IS STATUS-BKI.
005300     SELECT BOOKINGS-OUT  ASSIGN TO "NEWBKGS"
005400                          ORGANIZATION LINE SEQUENTIAL
005500                          FILE STATUS IS STATUS-BKO.
005600     SELECT REQUESTS-IN   ASSIGN TO "BKGREQS"
005700                          ORGANIZATION LINE SEQUENTIAL
005800                          FILE STATUS IS STATUS-REQ.
005900     SELECT REJECTS-OUT   ASSIGN TO "REJECTS"
006000                          ORGANIZATION LINE SEQUENTIAL
006100                          FILE STATUS IS STATUS-REJ.
006150     SELECT RUNCTL-OUT    ASSIGN TO "RUNCTL"
006160                          ORGANIZATION LINE SEQUENTIAL
006170                          FILE STATUS IS STATUS-CTL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SLOTS-IN
006600     LABEL RECORDS ARE STANDARD.
006700 COPY PRKSLTM REPLACING ==PRK-SLOT-REC== BY ==SLOTS-IN-REC==.
006800
006900 FD  SLOTS-OUT
007000     LABEL RECORDS ARE STANDARD.
007100 COPY PRKSLTM REPLACING ==PRK-SLOT-REC== BY ==SLOTS-OUT-REC==.
007200
007300 FD  USERS-IN
007400     LABEL RECORDS ARE STANDARD.
007500 COPY PRKUSER REPLACING ==PRK-USER-REC== BY ==USERS-IN-REC==.
007600
007700 FD  BOOKINGS-IN
007800     LABEL RECORDS ARE STANDARD.
007900 COPY PRKBKGM REPLACING ==PRK-BKG-REC== BY ==BOOKINGS-IN-REC==.
008000
008100 FD  BOOKINGS-OUT
008200     LABEL RECORDS ARE STANDARD.
008300 COPY PRKBKGM REPLACING ==PRK-BKG-REC== BY ==BOOKINGS-OUT-REC==.
008400
008500 FD  REQUESTS-IN
008600     LABEL RECORDS ARE STANDARD.
008700 COPY PRKBKRQ.
008800
008900 FD  REJECTS-OUT
009000     LABEL RECORDS ARE OMITTED.
009100 01  REJ-LINE.
009200     05  FILLER                 PIC X(05) VALUE "SLOT ".
009300     05  REJ-SLOT-OUT           PIC 9(06).
009400     05  FILLER                 PIC X(07) VALUE " USER  ".
009500     05  REJ-USER-OUT           PIC 9(06).
009600     05  FILLER                 PIC X(06) VALUE " VEH  ".
009700     05  REJ-VEH-OUT            PIC X(15).
009800     05  FILLER                 PIC X(09) VALUE " REASON: ".
009900     05  REJ-REASON-OUT         PIC X(40).
010000     05  FILLER                 PIC X(02) VALUE SPACES.
010010*    FLAT VIEW SO THE WHOLE REJECT LINE CAN BE BLANKED IN ONE
010020*    MOVE BEFORE EACH ROW IS BUILT, INSTEAD OF FIELD BY FIELD.
010030 01  REJ-LINE-FLAT REDEFINES REJ-LINE PIC X(86).
010050
010060 FD  RUNCTL-OUT
010070     LABEL RECORDS ARE OMITTED.
010080*    HAND-OFF TO THE VACANCY/DASHBOARD REPORT RUN (PRKRPT) -
010090*    THIS RUN'S POSTED AND REJECTED COUNTS DON'T LIVE ON ANY
010095*    MASTER FILE, SO THEY TRAVEL ON THIS SMALL CONTROL RECORD.
010096 01  RUNCTL-REC.
010097     05  CTL-POSTED-COUNT       PIC 9(06).
010098     05  CTL-REJECTED-COUNT     PIC 9(06).
010099     05  FILLER                 PIC X(04) VALUE SPACES.
010101*    FLAT VIEW FOR BLANKING THE CONTROL RECORD BEFORE THE
010102*    COUNTS ARE MOVED IN AT 0900-FINALIZA.
010103 01  RUNCTL-FLAT REDEFINES RUNCTL-REC PIC X(16).
010100
010200 WORKING-STORAGE SECTION.
010300*---------------------------------------------------------------
010400*    FILE STATUS SWITCHES
010500*---------------------------------------------------------------
010600 01  STATUS-SLI             PIC X(02) VALUE SPACES.
010610 01  STATUS-CTL             PIC X(02) VALUE SPACES.
010700 01  STATUS-SLO             PIC X(02) VALUE SPACES.
010800 01  STATUS-USR             PIC X(02) VALUE SPACES.
010900 01  STATUS-BKI             PIC X(02) VALUE SPACES.
011000 01  STATUS-BKO             PIC X(02) VALUE SPACES.
011100 01  STATUS-REQ             PIC X(02) VALUE SPACES.
011200 01  STATUS-REJ             PIC X(02) VALUE SPACES.
011300
011400 01  WS-FIM-SLOT             PIC X(01) VALUE 'N'.
011500 01  WS-FIM-USER             PIC X(01) VALUE 'N'.
011600 01  WS-FIM-BKG              PIC X(01) VALUE 'N'.
011700 01  WS-FIM-REQ              PIC X(01) VALUE 'N'.
011800
011900*---------------------------------------------------------------
012000*    SLOT TABLE - LOADED FROM SLOTS-IN, ASCENDING BY TS-ID
012100*---------------------------------------------------------------
012200 01  WS-SLOT-COUNT           PIC 9(04) COMP VALUE ZERO.
012300 01  SLOT-TABLE.
012400     05  SLOT-TBL OCCURS 300 TIMES
012500                  ASCENDING KEY IS TS-ID
012600                  INDEXED BY TS-IDX.
012700         10  TS-ID                  PIC 9(06).
012800         10  TS-NUMBER              PIC X(06).
012900         10  TS-TYPE                PIC X(14).
013000         10  TS-OCCUPIED            PIC X(01).
013100         10  TS-FLOOR-ID            PIC 9(04).
013200
013300*---------------------------------------------------------------
013400*    USER TABLE - LOADED FROM USERS-IN, ASCENDING BY TU-ID
013500*---------------------------------------------------------------
013600 01  WS-USER-COUNT           PIC 9(04) COMP VALUE ZERO.
013700 01  USER-TABLE.
013800     05  USER-TBL OCCURS 500 TIMES
013900                  ASCENDING KEY IS TU-ID
014000                  INDEXED BY TU-IDX.
014100         10  TU-ID                  PIC 9(06).
014200         10  TU-NAME                PIC X(30).
014300         10  TU-EMAIL               PIC X(40).
014400         10  TU-ROLE                PIC X(10).
014500
014600*---------------------------------------------------------------
014700*    BOOKING TABLE - EXISTING BOOKINGS, PLUS THOSE POSTED
014800*    THIS RUN; REWRITTEN IN FULL TO BOOKINGS-OUT AT THE END.
014900*---------------------------------------------------------------
015000 01  WS-BKG-COUNT            PIC 9(06) COMP VALUE ZERO.
015100 01  BOOKING-TABLE.
015200     05  BKG-TBL OCCURS 2000 TIMES INDEXED BY TB-IDX.
015300         10  TB-ID                  PIC 9(08).
015400         10  TB-USER-ID             PIC 9(06).
015500         10  TB-SLOT-ID             PIC 9(06).
015600         10  TB-VEHICLE-NUM         PIC X(12).
015700         10  TB-PRICE               PIC S9(07)V99.
015800         10  TB-START-TIME          PIC 9(12).
015850*        SPANS BOTH TIMESTAMPS SO A NEW ROW CAN BE STAMPED IN
015860*        ONE MOVE INSTEAD OF TWO - MIRRORS REQ-TIME-VIEW ON THE
015870*        REQUEST LAYOUT.
015880         10  TB-TIME-VIEW REDEFINES TB-START-TIME.
015890             15  TB-TIME-VIEW-START    PIC 9(12).
015895             15  TB-TIME-VIEW-END      PIC 9(12).
015900         10  TB-END-TIME              PIC 9(12).
016000         10  TB-STATUS              PIC X(10).
016100 01  WS-NEXT-BKG-ID          PIC 9(08) VALUE ZERO.
016200
016300*---------------------------------------------------------------
016400*    CURRENT REQUEST WORK AREA
016500*---------------------------------------------------------------
016600 01  WS-REQ-READ             PIC 9(06) COMP VALUE ZERO.
016700 01  WS-BKG-POSTED           PIC 9(06) COMP VALUE ZERO.
016800 01  WS-REQ-REJECT           PIC 9(06) COMP VALUE ZERO.
016900 01  WS-TOTAL-POSTED         PIC S9(09)V99 VALUE ZERO.
017000
017100 01  WS-REASON               PIC X(40) VALUE SPACES.
017200 01  WS-SLOT-ROW             PIC 9(04) COMP VALUE ZERO.
017300 01  WS-USER-ROW             PIC 9(04) COMP VALUE ZERO.
017400 01  WS-FOUND-SW             PIC X(01) VALUE 'N'.
017500     88  WS-FOUND                VALUE 'Y'.
017600
017700*---------------------------------------------------------------
017800*    VEHICLE NUMBER VALIDATION / NORMALIZATION WORK AREA
017900*---------------------------------------------------------------
018000 01  WS-VEH-RAW              PIC X(15) VALUE SPACES.
018100 01  WS-VEH-NORM             PIC X(12) VALUE SPACES.
018200 01  WS-VEH-NORM-LEN         PIC 9(02) COMP VALUE ZERO.
018300 01  WS-VEH-VALID-SW         PIC X(01) VALUE 'N'.
018400     88  WS-VEH-VALID            VALUE 'Y'.
018500 01  WS-VI                   PIC 9(02) COMP VALUE ZERO.
018600 01  WS-VEH-CH                PIC X(01) VALUE SPACE.
018700 01  WS-VEH-CLASS             PIC X(01) VALUE SPACE.
018800 01  WS-VEH-PREV-CLASS        PIC X(01) VALUE SPACE.
018900 01  WS-VEH-SEG-CNT           PIC 9(02) COMP VALUE ZERO.
019000 01  WS-VEH-SEG-TBL.
019100     05  WS-VEH-SEG OCCURS 4 TIMES INDEXED BY WS-SEG-IDX.
019200         10  WS-VEH-SEG-CLASS   PIC X(01).
019300         10  WS-VEH-SEG-LEN     PIC 9(02) COMP.
019400
019500*---------------------------------------------------------------
019600*    DURATION / PRICING WORK AREA
019700*---------------------------------------------------------------
019800 01  WS-START-JD             PIC S9(09) COMP VALUE ZERO.
019900 01  WS-END-JD               PIC S9(09) COMP VALUE ZERO.
020000 01  WS-JD-YYYY              PIC S9(04) COMP VALUE ZERO.
020100 01  WS-JD-MM                PIC S9(04) COMP VALUE ZERO.
020200 01  WS-JD-DD                PIC S9(04) COMP VALUE ZERO.
020300 01  WS-JD-T1                PIC S9(09) COMP VALUE ZERO.
020400 01  WS-JD-T2                PIC S9(09) COMP VALUE ZERO.
020500 01  WS-JD-T3                PIC S9(09) COMP VALUE ZERO.
020600 01  WS-JD-T4                PIC S9(09) COMP VALUE ZERO.
020700 01  WS-JD-T5                PIC S9(09) COMP VALUE ZERO.
020800 01  WS-JD-T6                PIC S9(09) COMP VALUE ZERO.
020900 01  WS-JD-T7                PIC S9(09) COMP VALUE ZERO.
021000 01  WS-JD-T8                PIC S9(09) COMP VALUE ZERO.
021100 01  WS-JD-RESULT            PIC S9(09) COMP VALUE ZERO.
021200 01  WS-DUR-MINUTES          PIC S9(09) COMP VALUE ZERO.
021210 01  WS-STA-HH               PIC 9(02) COMP VALUE ZERO.
021220 01  WS-STA-MI               PIC 9(02) COMP VALUE ZERO.
021230 01  WS-END-HH               PIC 9(02) COMP VALUE ZERO.
021240 01  WS-END-MI               PIC 9(02) COMP VALUE ZERO.
021300 01  WS-DUR-HOURS            PIC S9(05) COMP VALUE ZERO.
021400 01  WS-HOURLY-RATE          PIC S9(05)V99 VALUE ZERO.
021500 01  WS-PRECO                PIC S9(07)V99 VALUE ZERO.
021600 01  WS-CONFLITO-SW          PIC X(01) VALUE 'N'.
021700     88  WS-CONFLITO             VALUE 'Y'.
021800
021900 PROCEDURE DIVISION.
022000
022100 0100-INICIO.
022200     PERFORM 0150-ABRE-ARQUIVOS.
022300     PERFORM 0200-CARREGA-TABELAS.
022400     READ REQUESTS-IN INTO PRK-REQ-REC
022500         AT END MOVE 'Y' TO WS-FIM-REQ.
022600     PERFORM 0400-PROCESSA-PEDIDO THRU 0400-EXIT
022700         UNTIL WS-FIM-REQ = 'Y'.
022800     PERFORM 0900-FINALIZA.
022900     STOP RUN.
023000
023100 0150-ABRE-ARQUIVOS.
023200     OPEN INPUT  SLOTS-IN.
023300     OPEN INPUT  USERS-IN.
023400     OPEN INPUT  BOOKINGS-IN.
023500     OPEN INPUT  REQUESTS-IN.
023600     IF STATUS-SLI NOT = '00' OR STATUS-USR NOT = '00'
023700        OR STATUS-BKI NOT = '00' OR STATUS-REQ NOT = '00'
023800        DISPLAY 'PRKPOST - MASTER FILE OPEN ERROR - ABORTED'
023900        STOP RUN.
024000     OPEN OUTPUT SLOTS-OUT.
024100     OPEN OUTPUT BOOKINGS-OUT.
024150     OPEN OUTPUT REJECTS-OUT.
024160     OPEN OUTPUT RUNCTL-OUT.
024300
024400 0200-CARREGA-TABELAS.
024500     PERFORM 0210-CARREGA-SLOT THRU 0210-EXIT
024600         UNTIL WS-FIM-SLOT = 'Y'.
024700     PERFORM 0220-CARREGA-USER THRU 0220-EXIT
024800         UNTIL WS-FIM-USER = 'Y'.
024900     PERFORM 0230-CARREGA-BKG THRU 0230-EXIT
025000         UNTIL WS-FIM-BKG = 'Y'.
025100
025200 0210-CARREGA-SLOT.
025300     READ SLOTS-IN INTO SLOTS-IN-REC
025400         AT END MOVE 'Y' TO WS-FIM-SLOT
025500         GO TO 0210-EXIT.
025600     ADD 1 TO WS-SLOT-COUNT.
025700     MOVE SLT-ID OF SLOTS-IN-REC      TO TS-ID (WS-SLOT-COUNT).
025800     MOVE SLT-NUMBER OF SLOTS-IN-REC  TO TS-NUMBER (WS-SLOT-COUNT).
025900     MOVE SLT-TYPE OF SLOTS-IN-REC    TO TS-TYPE (WS-SLOT-COUNT).
026000     MOVE SLT-OCCUPIED OF SLOTS-IN-REC
026100                                      TO TS-OCCUPIED (WS-SLOT-COUNT).
026200     MOVE SLT-FLOOR-ID OF SLOTS-IN-REC
026300                                      TO TS-FLOOR-ID (WS-SLOT-COUNT).
026400 0210-EXIT. EXIT.
026500
026600 0220-CARREGA-USER.
026700     READ USERS-IN INTO USERS-IN-REC
026800         AT END MOVE 'Y' TO WS-FIM-USER
026900         GO TO 0220-EXIT.
027000     ADD 1 TO WS-USER-COUNT.
027100     MOVE USR-ID OF USERS-IN-REC     TO TU-ID (WS-USER-COUNT).
027200     MOVE USR-NAME OF USERS-IN-REC   TO TU-NAME (WS-USER-COUNT).
027300     MOVE USR-EMAIL OF USERS-IN-REC  TO TU-EMAIL (WS-USER-COUNT).
027400     MOVE USR-ROLE-CODE OF USERS-IN-REC
027500                                     TO TU-ROLE (WS-USER-COUNT).
027600 0220-EXIT. EXIT.
027700
027800 0230-CARREGA-BKG.
027900     READ BOOKINGS-IN INTO BOOKINGS-IN-REC
028000         AT END MOVE 'Y' TO WS-FIM-BKG
028100         GO TO 0230-EXIT.
028200     ADD 1 TO WS-BKG-COUNT.
028300     MOVE BKG-ID OF BOOKINGS-IN-REC          TO TB-ID (WS-BKG-COUNT).
028400     MOVE BKG-USER-ID OF BOOKINGS-IN-REC      TO TB-USER-ID (WS-BKG-COUNT).
028500     MOVE BKG-SLOT-ID OF BOOKINGS-IN-REC      TO TB-SLOT-ID (WS-BKG-COUNT).
028600     MOVE BKG-VEHICLE-NUM OF BOOKINGS-IN-REC  TO TB-VEHICLE-NUM (WS-BKG-COUNT).
028700     MOVE BKG-PRICE OF BOOKINGS-IN-REC        TO TB-PRICE (WS-BKG-COUNT).
028800     MOVE BKG-START-TIME OF BOOKINGS-IN-REC    TO TB-START-TIME (WS-BKG-COUNT).
028900     MOVE BKG-END-TIME OF BOOKINGS-IN-REC      TO TB-END-TIME (WS-BKG-COUNT).
029000     MOVE BKG-STATUS OF BOOKINGS-IN-REC        TO TB-STATUS (WS-BKG-COUNT).
029100     IF BKG-ID OF BOOKINGS-IN-REC > WS-NEXT-BKG-ID
029200        MOVE BKG-ID OF BOOKINGS-IN-REC TO WS-NEXT-BKG-ID.
029300 0230-EXIT. EXIT.
029400
029500 0400-PROCESSA-PEDIDO.
029600     ADD 1 TO WS-REQ-READ.
029700     MOVE SPACES TO WS-REASON.
029800     PERFORM 0420-VALIDA-PLACA.
029900     IF NOT WS-VEH-VALID
030000        MOVE 'INVALID VEHICLE NUMBER' TO WS-REASON
030100        GO TO 0480-REJEITA-PEDIDO.
030200
030300     IF REQ-END-TIME = ZERO
030400        OR REQ-END-TIME < REQ-START-TIME
030500        MOVE 'END TIME MISSING OR BEFORE START' TO WS-REASON
030600        GO TO 0480-REJEITA-PEDIDO.
030700
030800     PERFORM 0430-LOCALIZA-SLOT.
030900     IF NOT WS-FOUND
031000        MOVE 'SLOT NOT FOUND' TO WS-REASON
031100        GO TO 0480-REJEITA-PEDIDO.
031200     MOVE WS-SLOT-ROW TO WS-SLOT-ROW.
031300
031400     PERFORM 0440-VERIFICA-CONFLITO.
031500     IF WS-CONFLITO
031600        MOVE 'SLOT ALREADY BOOKED FOR THAT WINDOW' TO WS-REASON
031700        GO TO 0480-REJEITA-PEDIDO.
031800
031900     PERFORM 0450-LOCALIZA-USER.
032000     IF NOT WS-FOUND
032100        MOVE 'CUSTOMER NOT FOUND' TO WS-REASON
032200        GO TO 0480-REJEITA-PEDIDO.
032300
032400     PERFORM 0460-CALCULA-PRECO.
032500     PERFORM 0470-GRAVA-RESERVA.
032600     GO TO 0495-LE-PROXIMO.
032700
032800 0480-REJEITA-PEDIDO.
032900     ADD 1 TO WS-REQ-REJECT.
032950     MOVE SPACES           TO REJ-LINE-FLAT.
033000     MOVE REQ-SLOT-ID      TO REJ-SLOT-OUT.
033100     MOVE REQ-USER-ID      TO REJ-USER-OUT.
033200     MOVE REQ-VEHICLE-NUM  TO REJ-VEH-OUT.
033300     MOVE WS-REASON        TO REJ-REASON-OUT.
033400     WRITE REJ-LINE.
033500
033600 0495-LE-PROXIMO.
033700     READ REQUESTS-IN INTO PRK-REQ-REC
033800         AT END MOVE 'Y' TO WS-FIM-REQ.
033900 0400-EXIT. EXIT.
034000
034100*---------------------------------------------------------------
034200*    0420-VALIDA-PLACA - VALIDATE & NORMALIZE THE VEHICLE
034300*    NUMBER.  PATTERN IS 2 LETTERS, 1-2 DIGITS, 1-2 LETTERS,
034400*    1-4 DIGITS, EACH GROUP OPTIONALLY SEPARATED BY A DASH OR
034500*    SPACE, CASE INSENSITIVE.  SEGMENT BOUNDARIES FALL OUT OF
034600*    THE LETTER/DIGIT CLASS CHANGE, SO SEPARATORS NEED NOT BE
034700*    PRESENT AT ALL - THEY ARE SIMPLY SKIPPED.
034800*---------------------------------------------------------------
034900 0420-VALIDA-PLACA.
035000     MOVE 'N' TO WS-VEH-VALID-SW.
035100     MOVE REQ-VEHICLE-NUM TO WS-VEH-RAW.
035200     IF WS-VEH-RAW = SPACES
035300        GO TO 0420-EXIT.
035400     INSPECT WS-VEH-RAW CONVERTING
035500         'abcdefghijklmnopqrstuvwxyz' TO
035600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035700     MOVE SPACES TO WS-VEH-NORM.
035800     MOVE 0 TO WS-VEH-NORM-LEN WS-VEH-SEG-CNT.
035900     MOVE SPACE TO WS-VEH-PREV-CLASS.
036000     PERFORM 0422-INICIALIZA-SEGS
036100         VARYING WS-SEG-IDX FROM 1 BY 1 UNTIL WS-SEG-IDX > 4.
036200     PERFORM 0424-CLASSIFICA-CHAR
036300         VARYING WS-VI FROM 1 BY 1 UNTIL WS-VI > 15.
036400     IF WS-VEH-SEG-CNT NOT = 4
036450        GO TO 0420-EXIT.
036500     IF WS-VEH-SEG-CLASS (1) NOT = 'L' OR WS-VEH-SEG-LEN (1) NOT = 2
036600        GO TO 0420-EXIT.
036700     IF WS-VEH-SEG-CLASS (2) NOT = 'D'
036800        OR WS-VEH-SEG-LEN (2) < 1 OR WS-VEH-SEG-LEN (2) > 2
036900        GO TO 0420-EXIT.
037000     IF WS-VEH-SEG-CLASS (3) NOT = 'L'
037100        OR WS-VEH-SEG-LEN (3) < 1 OR WS-VEH-SEG-LEN (3) > 2
037200        GO TO 0420-EXIT.
037300     IF WS-VEH-SEG-CLASS (4) NOT = 'D'
037400        OR WS-VEH-SEG-LEN (4) < 1 OR WS-VEH-SEG-LEN (4) > 4
037500        GO TO 0420-EXIT.
037600     MOVE 'Y' TO WS-VEH-VALID-SW.
037700 0420-EXIT. EXIT.
037800
037900 0422-INICIALIZA-SEGS.
038000     MOVE SPACE TO WS-VEH-SEG-CLASS (WS-SEG-IDX).
038100     MOVE 0     TO WS-VEH-SEG-LEN (WS-SEG-IDX).
038200
038300 0424-CLASSIFICA-CHAR.
038400     MOVE WS-VEH-RAW (WS-VI:1) TO WS-VEH-CH.
038500     IF WS-VEH-CH = SPACE OR WS-VEH-CH = '-'
038600        GO TO 0424-EXIT.
038700     IF WS-VEH-CH >= 'A' AND WS-VEH-CH <= 'Z'
038800        MOVE 'L' TO WS-VEH-CLASS
038900     ELSE
039000        IF WS-VEH-CH >= '0' AND WS-VEH-CH <= '9'
039100           MOVE 'D' TO WS-VEH-CLASS
039200        ELSE
039300           MOVE 4 TO WS-VEH-SEG-CNT
039400           MOVE 'X' TO WS-VEH-SEG-CLASS (1)
039500           GO TO 0424-EXIT.
039600     IF WS-VEH-CLASS NOT = WS-VEH-PREV-CLASS
039700        ADD 1 TO WS-VEH-SEG-CNT
039800        IF WS-VEH-SEG-CNT <= 4
039900           MOVE WS-VEH-CLASS TO WS-VEH-SEG-CLASS (WS-VEH-SEG-CNT).
040000     IF WS-VEH-SEG-CNT > 0 AND WS-VEH-SEG-CNT <= 4
040100        ADD 1 TO WS-VEH-SEG-LEN (WS-VEH-SEG-CNT).
040200     MOVE WS-VEH-CLASS TO WS-VEH-PREV-CLASS.
040300     ADD 1 TO WS-VEH-NORM-LEN.
040400     IF WS-VEH-NORM-LEN <= 12
040500        MOVE WS-VEH-CH TO WS-VEH-NORM (WS-VEH-NORM-LEN:1).
040600 0424-EXIT. EXIT.
040700
040800 0430-LOCALIZA-SLOT.
040900     MOVE 'N' TO WS-FOUND-SW.
041000     SET TS-IDX TO 1.
041100     SEARCH ALL SLOT-TBL
041200         WHEN TS-ID (TS-IDX) = REQ-SLOT-ID
041300              MOVE 'Y' TO WS-FOUND-SW
041400              SET WS-SLOT-ROW TO TS-IDX.
041500
041600 0440-VERIFICA-CONFLITO.
041700     MOVE 'N' TO WS-CONFLITO-SW.
041800     PERFORM 0442-TESTA-RESERVA
041900         VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT.
042000
042100 0442-TESTA-RESERVA.
042200     IF TB-SLOT-ID (TB-IDX) = REQ-SLOT-ID
042300        AND TB-START-TIME (TB-IDX) < REQ-END-TIME
042400        AND TB-END-TIME (TB-IDX) > REQ-START-TIME
042500        MOVE 'Y' TO WS-CONFLITO-SW.
042600
042700 0450-LOCALIZA-USER.
042800     MOVE 'N' TO WS-FOUND-SW.
042900     SET TU-IDX TO 1.
043000     SEARCH ALL USER-TBL
043100         WHEN TU-ID (TU-IDX) = REQ-USER-ID
043200              MOVE 'Y' TO WS-FOUND-SW
043300              SET WS-USER-ROW TO TU-IDX.
043400
043500*---------------------------------------------------------------
043600*    0460-CALCULA-PRECO - DURATION IN WHOLE MINUTES VIA THE
043700*    FLIEGEL/VAN FLANDERN JULIAN DAY NUMBER, CEILINGED TO
043800*    WHOLE HOURS (MINIMUM 1), PRICED AT THE BASE RATE PLUS
043900*    THE SLOT-TYPE SURCHARGE.
044000*---------------------------------------------------------------
044100 0460-CALCULA-PRECO.
044200     MOVE REQ-START-TIME (1:4) TO WS-JD-YYYY.
044300     MOVE REQ-START-TIME (5:2) TO WS-JD-MM.
044400     MOVE REQ-START-TIME (7:2) TO WS-JD-DD.
044500     PERFORM 0465-CALCULA-JD.
044600     MOVE WS-JD-RESULT TO WS-START-JD.
044700     MOVE REQ-START-TIME (9:2) TO WS-STA-HH.
044800     MOVE REQ-START-TIME (11:2) TO WS-STA-MI.
044900     MOVE REQ-END-TIME (1:4) TO WS-JD-YYYY.
045000     MOVE REQ-END-TIME (5:2) TO WS-JD-MM.
045100     MOVE REQ-END-TIME (7:2) TO WS-JD-DD.
045200     PERFORM 0465-CALCULA-JD.
045300     MOVE WS-JD-RESULT TO WS-END-JD.
045400     MOVE REQ-END-TIME (9:2) TO WS-END-HH.
045500     MOVE REQ-END-TIME (11:2) TO WS-END-MI.
045600
045700     COMPUTE WS-DUR-MINUTES =
045800         ((WS-END-JD - WS-START-JD) * 1440)
045900       + ((WS-END-HH * 60) + WS-END-MI)
046000       - ((WS-STA-HH * 60) + WS-STA-MI).
046100
046200     COMPUTE WS-DUR-HOURS = (WS-DUR-MINUTES + 59) / 60.
046300     IF WS-DUR-HOURS < 1
046400        MOVE 1 TO WS-DUR-HOURS.
046500
046600     MOVE 100.00 TO WS-HOURLY-RATE.
046700     IF TS-TYPE (WS-SLOT-ROW) (1:2) = 'EV'
046800        OR TS-TYPE (WS-SLOT-ROW) = 'Two-Wheeler-EV'
046900        ADD 50.00 TO WS-HOURLY-RATE.
047000     IF TS-TYPE (WS-SLOT-ROW) (1:3) = 'VIP'
047100        ADD 100.00 TO WS-HOURLY-RATE.
047200
047300     COMPUTE WS-PRECO ROUNDED = WS-HOURLY-RATE * WS-DUR-HOURS.
047400
047500 0465-CALCULA-JD.
047600     COMPUTE WS-JD-T1 = (WS-JD-MM - 14) / 12.
047700     COMPUTE WS-JD-T2 = WS-JD-YYYY + 4800 + WS-JD-T1.
047800     COMPUTE WS-JD-T3 = (1461 * WS-JD-T2) / 4.
047900     COMPUTE WS-JD-T4 = WS-JD-MM - 2 - (WS-JD-T1 * 12).
048000     COMPUTE WS-JD-T5 = (367 * WS-JD-T4) / 12.
048100     COMPUTE WS-JD-T6 = WS-JD-YYYY + 4900 + WS-JD-T1.
048200     COMPUTE WS-JD-T7 = WS-JD-T6 / 100.
048300     COMPUTE WS-JD-T8 = (3 * WS-JD-T7) / 4.
048400     COMPUTE WS-JD-RESULT =
048500         WS-JD-DD - 32075 + WS-JD-T3 + WS-JD-T5 - WS-JD-T8.
048600
048700*---------------------------------------------------------------
048800*    0470-GRAVA-RESERVA - OCCUPY THE SLOT IN THE TABLE AND
048900*    APPEND THE NEW BOOKING TO THE BOOKING TABLE.  BOTH TABLES
049000*    ARE REWRITTEN IN FULL TO THEIR "-OUT" FILES AT 0900.
049100*---------------------------------------------------------------
049200 0470-GRAVA-RESERVA.
049300     MOVE 'Y' TO TS-OCCUPIED (WS-SLOT-ROW).
049400     ADD 1 TO WS-NEXT-BKG-ID.
049500     ADD 1 TO WS-BKG-COUNT.
049600     MOVE WS-NEXT-BKG-ID   TO TB-ID (WS-BKG-COUNT).
049700     MOVE REQ-USER-ID      TO TB-USER-ID (WS-BKG-COUNT).
049800     MOVE REQ-SLOT-ID      TO TB-SLOT-ID (WS-BKG-COUNT).
049900     MOVE WS-VEH-NORM      TO TB-VEHICLE-NUM (WS-BKG-COUNT).
050000     MOVE WS-PRECO         TO TB-PRICE (WS-BKG-COUNT).
050100     MOVE REQ-TIME-VIEW    TO TB-TIME-VIEW (WS-BKG-COUNT).
050300     MOVE 'ACTIVE    '     TO TB-STATUS (WS-BKG-COUNT).
050400     ADD 1 TO WS-BKG-POSTED.
050500     ADD WS-PRECO TO WS-TOTAL-POSTED.
050600
050700*---------------------------------------------------------------
050800*    0900-FINALIZA - REWRITE THE SLOT AND BOOKING MASTERS IN
050900*    FULL FROM THE TABLES, CLOSE ALL FILES AND DISPLAY THE
051000*    RUN'S CONTROL TOTALS.
051100*---------------------------------------------------------------
051200 0900-FINALIZA.
051300     PERFORM 0910-GRAVA-SLOT
051400         VARYING TS-IDX FROM 1 BY 1 UNTIL TS-IDX > WS-SLOT-COUNT.
051500     PERFORM 0920-GRAVA-BKG
051600         VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT.
051740     MOVE SPACES           TO RUNCTL-FLAT.
051750     MOVE WS-BKG-POSTED    TO CTL-POSTED-COUNT.
051760     MOVE WS-REQ-REJECT    TO CTL-REJECTED-COUNT.
051770     WRITE RUNCTL-REC.
051700     CLOSE SLOTS-IN SLOTS-OUT USERS-IN BOOKINGS-IN BOOKINGS-OUT
051800           REQUESTS-IN REJECTS-OUT RUNCTL-OUT.
051900     DISPLAY 'PRKPOST - REQUESTS READ    : ' WS-REQ-READ.
052000     DISPLAY 'PRKPOST - BOOKINGS POSTED   : ' WS-BKG-POSTED.
052100     DISPLAY 'PRKPOST - REQUESTS REJECTED : ' WS-REQ-REJECT.
052200     DISPLAY 'PRKPOST - TOTAL AMOUNT      : ' WS-TOTAL-POSTED.
052300
052400 0910-GRAVA-SLOT.
052500     MOVE TS-ID (TS-IDX)        TO SLT-ID OF SLOTS-OUT-REC.
052600     MOVE TS-NUMBER (TS-IDX)    TO SLT-NUMBER OF SLOTS-OUT-REC.
052700     MOVE TS-TYPE (TS-IDX)      TO SLT-TYPE OF SLOTS-OUT-REC.
052800     MOVE TS-OCCUPIED (TS-IDX)  TO SLT-OCCUPIED OF SLOTS-OUT-REC.
052900     MOVE TS-FLOOR-ID (TS-IDX)  TO SLT-FLOOR-ID OF SLOTS-OUT-REC.
053000     WRITE SLOTS-OUT-REC.
053100
053200 0920-GRAVA-BKG.
053300     MOVE TB-ID (TB-IDX)          TO BKG-ID OF BOOKINGS-OUT-REC.
053400     MOVE TB-USER-ID (TB-IDX)     TO BKG-USER-ID OF BOOKINGS-OUT-REC.
053500     MOVE TB-SLOT-ID (TB-IDX)     TO BKG-SLOT-ID OF BOOKINGS-OUT-REC.
053600     MOVE TB-VEHICLE-NUM (TB-IDX) TO BKG-VEHICLE-NUM OF BOOKINGS-OUT-REC.
053700     MOVE TB-PRICE (TB-IDX)       TO BKG-PRICE OF BOOKINGS-OUT-REC.
053800     MOVE TB-START-TIME (TB-IDX)  TO BKG-START-TIME OF BOOKINGS-OUT-REC.
053900     MOVE TB-END-TIME (TB-IDX)    TO BKG-END-TIME OF BOOKINGS-OUT-REC.
054000     MOVE TB-STATUS (TB-IDX)      TO BKG-STATUS OF BOOKINGS-OUT-REC.
054100     WRITE BOOKINGS-OUT-REC.
