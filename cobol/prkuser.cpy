000100*===============================================================
000200*  PARKIFY GARAGE SYSTEM          COPYBOOK: PRKUSER
000300*  COPY MEMBER    : CUSTOMER MASTER RECORD (PRK-USER-REC)
000400*---------------------------------------------------------------
000500*  FINALIDADE     : LAYOUT OF THE CUSTOMER MASTER FILE (USERS).
000600*                   ONE RECORD PER REGISTERED DRIVER OR ADMIN
000700*                   OPERATOR.  LOADED INTO THE USER TABLE AT
000800*                   THE START OF EVERY RUN THAT NEEDS TO JOIN
000900*                   A BOOKING TO ITS CUSTOMER.
001000*  ANALYST        : R.PELLETIER
001100*  PROGRAMMER     : R.PELLETIER
001200*  DATE WRITTEN   : 03/14/1985
001300*---------------------------------------------------------------
001400*  VRS      DATE          DESCRIPTION                     TAG
001500*  1.0      03/14/1985    INITIAL LAYOUT                  RP001
001600*  1.1      11/02/1991    ADDED USR-ROLE-CODE FOR THE      RP014
001700*                         ADMIN-TERMINAL PROJECT
001800*  1.2      06/30/1999    Y2K - CONFIRMED NO DATE FIELDS   RP031
001900*                         ON THIS RECORD, NO CHANGE MADE
001910*  1.3      09/10/2004    TICKET PK-0468 - DROPPED THE      RP050
001920*                         USR-ROLE-VIEW PREFIX/SUFFIX
001930*                         REDEFINES ADDED AT 1.1 - NO RUN
001940*                         EVER TESTED IT.  PRKUSR ALREADY
001950*                         CARRIES ITS OWN ROLE-SUFFIX VIEW
001960*                         ON THE IN-MEMORY USER TABLE FOR
001970*                         THE ADMIN CHECK
002000*===============================================================
002100 01  PRK-USER-REC.
002200     05  USR-ID                     PIC 9(06).
002300     05  USR-NAME                   PIC X(30).
002400     05  USR-EMAIL                  PIC X(40).
002500     05  USR-ROLE-CODE               PIC X(10).
002600         88  USR-ROLE-IS-CUSTOMER        VALUE 'ROLE_USER '.
002700         88  USR-ROLE-IS-ADMIN           VALUE 'ROLE_ADMIN'.
003400     05  FILLER                     PIC X(04) VALUE SPACES.
