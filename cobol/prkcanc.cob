000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRKCANC-COB.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  CENTRAL PARKING AUTHORITY - DATA PROCESSING.
000500 DATE-WRITTEN.  04/02/1985.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE OPERATIONS MANUAL
000800                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900*===============================================================
001000*  PARKIFY GARAGE SYSTEM
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  FINALIDADE     : BOOKING CANCELLATION RUN.  READS THE
001400*                   CANCEL-REQUESTS TRANSACTION FILE, LOOKS
001500*                   UP EACH BOOKING BY ID AND UNCONDITIONALLY
001600*                   SETS IT CANCELLED, THEN RE-EVALUATES THE
001700*                   SLOT'S OCCUPIED FLAG.  THE ONLY REJECT
001800*                   REASON IS AN UNKNOWN BOOKING ID.
002000*---------------------------------------------------------------
002100*  VRS      DATE          DESCRIPTION                     TAG
002200*  1.0      04/02/1985    INITIAL RUN - PATTERNED ON THE     RP003
002300*                         OLD PERMIT-REVOCATION JOB
002400*  1.4      01/14/1993    ADDED THE ADMIN-OVERRIDE CHECK SO  RP018
002500*                         FRONT DESK CAN CANCEL ON A
002600*                         CUSTOMER'S BEHALF
002700*  2.0      02/17/1997    REWRITTEN AGAINST LINE SEQUENTIAL  RP028
002800*                         MASTERS
002900*  2.1      06/30/1999    Y2K - CONFIRMED NO DATE MATH ON    RP032
003000*                         THIS RUN, NO CHANGE MADE
003100*  2.2      04/02/2003    TICKET PK-0447 - A BOOKING THAT IS RP038
003200*                         ALREADY COMPLETED MAY NOT BE
003300*                         CANCELLED
003310*  2.3      09/10/2004    TICKET PK-0463 - REVISED BUSINESS  RP045
003320*                         RULE: CANCEL IS NOW UNCONDITIONAL
003330*                         FOR ANY KNOWN BOOKING ID.  DROPPED
003340*                         THE OWNERSHIP/ADMIN-OVERRIDE CHECK
003350*                         AND THE ALREADY-CANCELLED/COMPLETED
003360*                         GUARDS ADDED AT 1.4 AND 2.2 ABOVE -
003370*                         THIS RUN NO LONGER OPENS THE USERS
003380*                         MASTER AT ALL
003400*===============================================================
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BOOKINGS-IN    ASSIGN TO "BOOKINGS"
004300                           ORGANIZATION LINE SEQUENTIAL
004400                           FILE STATUS IS STATUS-BKI.
004500     SELECT BOOKINGS-OUT   ASSIGN TO "NEWBKGS"
004600                           ORGANIZATION LINE SEQUENTIAL
004700                           FILE STATUS IS STATUS-BKO.
004800     SELECT SLOTS-IN       ASSIGN TO "SLOTS"
004900                           ORGANIZATION LINE SEQUENTIAL
005000                           FILE STATUS IS STATUS-SLI.
005100     SELECT SLOTS-OUT      ASSIGN TO "NEWSLOTS"
005200                           ORGANIZATION LINE SEQUENTIAL
005300                           FILE STATUS IS STATUS-SLO.
005700     SELECT CANCEL-REQ-IN  ASSIGN TO "CANCREQS"
005800                           ORGANIZATION LINE SEQUENTIAL
005900                           FILE STATUS IS STATUS-CAN.
006000     SELECT CANCEL-REJ-OUT ASSIGN TO "CANCREJS"
006100                           ORGANIZATION LINE SEQUENTIAL
006200                           FILE STATUS IS STATUS-REJ.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  BOOKINGS-IN
006700     LABEL RECORDS ARE STANDARD.
006800 COPY PRKBKGM REPLACING ==PRK-BKG-REC== BY ==BOOKINGS-IN-REC==.
006900
007000 FD  BOOKINGS-OUT
007100     LABEL RECORDS ARE STANDARD.
007200 COPY PRKBKGM REPLACING ==PRK-BKG-REC== BY ==BOOKINGS-OUT-REC==.
007300
007400 FD  SLOTS-IN
007500     LABEL RECORDS ARE STANDARD.
007600 COPY PRKSLTM REPLACING ==PRK-SLOT-REC== BY ==SLOTS-IN-REC==.
007700
007800 FD  SLOTS-OUT
007900     LABEL RECORDS ARE STANDARD.
008000 COPY PRKSLTM REPLACING ==PRK-SLOT-REC== BY ==SLOTS-OUT-REC==.
008100
008600 FD  CANCEL-REQ-IN
008700     LABEL RECORDS ARE STANDARD.
008800 01  CNL-REQ-REC.
008900     05  CNL-BOOKING-ID            PIC 9(08).
009000     05  CNL-USER-ID               PIC 9(06).
009100     05  FILLER                    PIC X(02) VALUE SPACES.
009200
009300 FD  CANCEL-REJ-OUT
009400     LABEL RECORDS ARE OMITTED.
009500 01  REJ-LINE.
009600     05  FILLER                    PIC X(09) VALUE "BOOKING  ".
009700     05  REJ-BOOKING-OUT           PIC 9(08).
009800     05  FILLER                    PIC X(07) VALUE " USER  ".
009900     05  REJ-USER-OUT               PIC 9(06).
010000     05  FILLER                    PIC X(09) VALUE " REASON: ".
010100     05  REJ-REASON-OUT            PIC X(40).
010200     05  FILLER                    PIC X(02) VALUE SPACES.
010210*    FLAT VIEW SO THE WHOLE REJECT LINE CAN BE BLANKED IN ONE
010220*    MOVE BEFORE EACH ROW IS BUILT, INSTEAD OF FIELD BY FIELD.
010230 01  REJ-LINE-FLAT REDEFINES REJ-LINE PIC X(81).
010300
010400 WORKING-STORAGE SECTION.
010500 01  STATUS-BKI              PIC X(02) VALUE SPACES.
010600 01  STATUS-BKO              PIC X(02) VALUE SPACES.
010700 01  STATUS-SLI              PIC X(02) VALUE SPACES.
010800 01  STATUS-SLO              PIC X(02) VALUE SPACES.
011000 01  STATUS-CAN              PIC X(02) VALUE SPACES.
011100 01  STATUS-REJ              PIC X(02) VALUE SPACES.
011200
011300 01  WS-FIM-BKG              PIC X(01) VALUE 'N'.
011400 01  WS-FIM-SLOT             PIC X(01) VALUE 'N'.
011600 01  WS-FIM-CAN              PIC X(01) VALUE 'N'.
011700
011800*---------------------------------------------------------------
011900*    SLOT TABLE
012000*---------------------------------------------------------------
012100 01  WS-SLOT-COUNT           PIC 9(04) COMP VALUE ZERO.
012200 01  SLOT-TABLE.
012300     05  SLOT-TBL OCCURS 300 TIMES INDEXED BY TS-IDX.
012400         10  TS-ID                  PIC 9(06).
012500         10  TS-NUMBER              PIC X(06).
012600         10  TS-TYPE                PIC X(14).
012700         10  TS-OCCUPIED            PIC X(01).
012710*        SPANS THE OCCUPIED FLAG AND THE FLOOR ID AS ONE 5-BYTE
012720*        GROUP SO THE REWRITE PASS CAN RESTORE BOTH IN ONE MOVE.
012730         10  TS-OCC-FLOOR-VIEW REDEFINES TS-OCCUPIED.
012740             15  TS-OCC-VIEW-FLAG       PIC X(01).
012750             15  TS-OCC-VIEW-FLOOR      PIC 9(04).
012800         10  TS-FLOOR-ID            PIC 9(04).
012900
013000*---------------------------------------------------------------
013100*    BOOKING TABLE
013200*---------------------------------------------------------------
013300 01  WS-BKG-COUNT            PIC 9(06) COMP VALUE ZERO.
013400 01  BOOKING-TABLE.
013500     05  BKG-TBL OCCURS 2000 TIMES INDEXED BY TB-IDX.
013600         10  TB-ID                  PIC 9(08).
013700         10  TB-USER-ID             PIC 9(06).
013800         10  TB-SLOT-ID             PIC 9(06).
013900         10  TB-VEHICLE-NUM         PIC X(12).
014000         10  TB-PRICE               PIC S9(07)V99.
014100         10  TB-START-TIME          PIC 9(12).
014150*        SPANS BOTH TIMESTAMPS SO THE LOAD AND REWRITE PASSES
014160*        CAN MOVE THE WINDOW IN ONE SHOT.
014170         10  TB-TIME-VIEW REDEFINES TB-START-TIME.
014180             15  TB-TIME-VIEW-START    PIC 9(12).
014190             15  TB-TIME-VIEW-END      PIC 9(12).
014200         10  TB-END-TIME              PIC 9(12).
014300         10  TB-STATUS              PIC X(10).
014400
016000 01  WS-CAN-READ             PIC 9(06) COMP VALUE ZERO.
016100 01  WS-CAN-CANCELLED        PIC 9(06) COMP VALUE ZERO.
016200 01  WS-CAN-REJECT           PIC 9(06) COMP VALUE ZERO.
016300 01  WS-SLOTS-FREED          PIC 9(04) COMP VALUE ZERO.
016400
016500 01  WS-REASON               PIC X(40) VALUE SPACES.
016600 01  WS-BKG-ROW              PIC 9(06) COMP VALUE ZERO.
016700 01  WS-SLOT-ROW             PIC 9(04) COMP VALUE ZERO.
016900 01  WS-FOUND-SW             PIC X(01) VALUE 'N'.
017000     88  WS-FOUND                VALUE 'Y'.
017100 01  WS-ACTIVE-FOUND-SW      PIC X(01) VALUE 'N'.
017200     88  WS-ACTIVE-FOUND         VALUE 'Y'.
017300
017400 PROCEDURE DIVISION.
017500
017600 0100-INICIO.
017700     PERFORM 0150-ABRE-ARQUIVOS.
017800     PERFORM 0200-CARREGA-TABELAS.
017900     READ CANCEL-REQ-IN INTO CNL-REQ-REC
018000         AT END MOVE 'Y' TO WS-FIM-CAN.
018100     PERFORM 0400-PROCESSA-CANCEL THRU 0400-EXIT
018200         UNTIL WS-FIM-CAN = 'Y'.
018300     PERFORM 0900-FINALIZA.
018400     STOP RUN.
018500
018600 0150-ABRE-ARQUIVOS.
018700     OPEN INPUT  BOOKINGS-IN.
018800     OPEN INPUT  SLOTS-IN.
019000     OPEN INPUT  CANCEL-REQ-IN.
019100     IF STATUS-BKI NOT = '00' OR STATUS-SLI NOT = '00'
019200        OR STATUS-CAN NOT = '00'
019300        DISPLAY 'PRKCANC - MASTER FILE OPEN ERROR - ABORTED'
019400        STOP RUN.
019500     OPEN OUTPUT BOOKINGS-OUT.
019600     OPEN OUTPUT SLOTS-OUT.
019700     OPEN OUTPUT CANCEL-REJ-OUT.
019800
019900 0200-CARREGA-TABELAS.
020000     PERFORM 0210-CARREGA-SLOT THRU 0210-EXIT
020100         UNTIL WS-FIM-SLOT = 'Y'.
020400     PERFORM 0230-CARREGA-BKG THRU 0230-EXIT
020500         UNTIL WS-FIM-BKG = 'Y'.
020600
020700 0210-CARREGA-SLOT.
020800     READ SLOTS-IN INTO SLOTS-IN-REC
020900         AT END MOVE 'Y' TO WS-FIM-SLOT
021000         GO TO 0210-EXIT.
021100     ADD 1 TO WS-SLOT-COUNT.
021200     MOVE SLT-ID OF SLOTS-IN-REC       TO TS-ID (WS-SLOT-COUNT).
021300     MOVE SLT-NUMBER OF SLOTS-IN-REC   TO TS-NUMBER (WS-SLOT-COUNT).
021400     MOVE SLT-TYPE OF SLOTS-IN-REC     TO TS-TYPE (WS-SLOT-COUNT).
021500     MOVE SLT-OCCUPIED OF SLOTS-IN-REC TO TS-OCCUPIED (WS-SLOT-COUNT).
021600     MOVE SLT-FLOOR-ID OF SLOTS-IN-REC TO TS-FLOOR-ID (WS-SLOT-COUNT).
021700 0210-EXIT. EXIT.
021800
022800 0230-CARREGA-BKG.
022900     READ BOOKINGS-IN INTO BOOKINGS-IN-REC
023000         AT END MOVE 'Y' TO WS-FIM-BKG
023100         GO TO 0230-EXIT.
023200     ADD 1 TO WS-BKG-COUNT.
023300     MOVE BKG-ID OF BOOKINGS-IN-REC          TO TB-ID (WS-BKG-COUNT).
023400     MOVE BKG-USER-ID OF BOOKINGS-IN-REC      TO TB-USER-ID (WS-BKG-COUNT).
023500     MOVE BKG-SLOT-ID OF BOOKINGS-IN-REC      TO TB-SLOT-ID (WS-BKG-COUNT).
023600     MOVE BKG-VEHICLE-NUM OF BOOKINGS-IN-REC  TO TB-VEHICLE-NUM (WS-BKG-COUNT).
023700     MOVE BKG-PRICE OF BOOKINGS-IN-REC        TO TB-PRICE (WS-BKG-COUNT).
023800     MOVE BKG-TIME-VIEW OF BOOKINGS-IN-REC     TO TB-TIME-VIEW (WS-BKG-COUNT).
024000     MOVE BKG-STATUS OF BOOKINGS-IN-REC        TO TB-STATUS (WS-BKG-COUNT).
024100 0230-EXIT. EXIT.
024200
024300 0400-PROCESSA-CANCEL.
024400     ADD 1 TO WS-CAN-READ.
024500     MOVE SPACES TO WS-REASON.
024600     PERFORM 0420-LOCALIZA-RESERVA.
024700     IF NOT WS-FOUND
024800        MOVE 'BOOKING NOT FOUND' TO WS-REASON
024900        GO TO 0480-REJEITA-CANCEL.
025000
026300     PERFORM 0460-CANCELA-RESERVA.
026400     GO TO 0495-LE-PROXIMO.
026500
026600 0480-REJEITA-CANCEL.
026700     ADD 1 TO WS-CAN-REJECT.
026750     MOVE SPACES           TO REJ-LINE-FLAT.
026800     MOVE CNL-BOOKING-ID   TO REJ-BOOKING-OUT.
026900     MOVE CNL-USER-ID      TO REJ-USER-OUT.
027000     MOVE WS-REASON        TO REJ-REASON-OUT.
027100     WRITE REJ-LINE.
027200
027300 0495-LE-PROXIMO.
027400     READ CANCEL-REQ-IN INTO CNL-REQ-REC
027500         AT END MOVE 'Y' TO WS-FIM-CAN.
027600 0400-EXIT. EXIT.
027700
027800 0420-LOCALIZA-RESERVA.
027900     MOVE 'N' TO WS-FOUND-SW.
028000     PERFORM 0422-TESTA-BKG
028100         VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT.
028200
028300 0422-TESTA-BKG.
028400     IF TB-ID (TB-IDX) = CNL-BOOKING-ID
028500        MOVE 'Y' TO WS-FOUND-SW
028600        SET WS-BKG-ROW TO TB-IDX.
028700
030000*---------------------------------------------------------------
030100*    0460-CANCELA-RESERVA - FLAG THE BOOKING CANCELLED, THEN
030200*    RE-EVALUATE WHETHER THE SLOT SHOULD STILL SHOW OCCUPIED.
030300*---------------------------------------------------------------
030400 0460-CANCELA-RESERVA.
030500     MOVE 'CANCELLED ' TO TB-STATUS (WS-BKG-ROW).
030600     ADD 1 TO WS-CAN-CANCELLED.
030700     PERFORM 0462-LOCALIZA-SLOT.
030800     IF WS-FOUND
030900        MOVE 'N' TO WS-ACTIVE-FOUND-SW
031000        PERFORM 0464-TESTA-OUTRA-ATIVA
031100            VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT
031200        IF NOT WS-ACTIVE-FOUND
031300           IF TS-OCCUPIED (WS-SLOT-ROW) = 'Y'
031400              ADD 1 TO WS-SLOTS-FREED
031500           END-IF
031600           MOVE 'N' TO TS-OCCUPIED (WS-SLOT-ROW)
031700        END-IF
031800     END-IF.
031900
032000 0462-LOCALIZA-SLOT.
032100     MOVE 'N' TO WS-FOUND-SW.
032200     SET TS-IDX TO 1.
032300     SEARCH ALL SLOT-TBL
032400         WHEN TS-ID (TS-IDX) = TB-SLOT-ID (WS-BKG-ROW)
032500              MOVE 'Y' TO WS-FOUND-SW
032600              SET WS-SLOT-ROW TO TS-IDX.
032700
032800 0464-TESTA-OUTRA-ATIVA.
032900     IF TB-SLOT-ID (TB-IDX) = TB-SLOT-ID (WS-BKG-ROW)
033000        AND TB-STATUS (TB-IDX) = 'ACTIVE    '
033100        MOVE 'Y' TO WS-ACTIVE-FOUND-SW.
033200
033300 0900-FINALIZA.
033400     PERFORM 0910-GRAVA-BKG
033500         VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT.
033600     PERFORM 0920-GRAVA-SLOT
033700         VARYING TS-IDX FROM 1 BY 1 UNTIL TS-IDX > WS-SLOT-COUNT.
033800     CLOSE BOOKINGS-IN BOOKINGS-OUT SLOTS-IN SLOTS-OUT
033900           CANCEL-REQ-IN CANCEL-REJ-OUT.
034000     DISPLAY 'PRKCANC - CANCEL REQUESTS READ : ' WS-CAN-READ.
034100     DISPLAY 'PRKCANC - BOOKINGS CANCELLED   : ' WS-CAN-CANCELLED.
034200     DISPLAY 'PRKCANC - REQUESTS REJECTED    : ' WS-CAN-REJECT.
034300     DISPLAY 'PRKCANC - SLOTS FREED          : ' WS-SLOTS-FREED.
034400
034500 0910-GRAVA-BKG.
034600     MOVE TB-ID (TB-IDX)          TO BKG-ID OF BOOKINGS-OUT-REC.
034700     MOVE TB-USER-ID (TB-IDX)     TO BKG-USER-ID OF BOOKINGS-OUT-REC.
034800     MOVE TB-SLOT-ID (TB-IDX)     TO BKG-SLOT-ID OF BOOKINGS-OUT-REC.
034900     MOVE TB-VEHICLE-NUM (TB-IDX) TO BKG-VEHICLE-NUM OF BOOKINGS-OUT-REC.
035000     MOVE TB-PRICE (TB-IDX)       TO BKG-PRICE OF BOOKINGS-OUT-REC.
035100     MOVE TB-TIME-VIEW (TB-IDX)   TO BKG-TIME-VIEW OF BOOKINGS-OUT-REC.
035300     MOVE TB-STATUS (TB-IDX)      TO BKG-STATUS OF BOOKINGS-OUT-REC.
035400     WRITE BOOKINGS-OUT-REC.
035500
035600 0920-GRAVA-SLOT.
035700     MOVE TS-ID (TS-IDX)        TO SLT-ID OF SLOTS-OUT-REC.
035800     MOVE TS-NUMBER (TS-IDX)    TO SLT-NUMBER OF SLOTS-OUT-REC.
035900     MOVE TS-TYPE (TS-IDX)      TO SLT-TYPE OF SLOTS-OUT-REC.
036000     MOVE TS-OCC-FLOOR-VIEW (TS-IDX)
036010                                TO SLT-OCC-FLOOR-VIEW OF SLOTS-OUT-REC.
036200     WRITE SLOTS-OUT-REC.
