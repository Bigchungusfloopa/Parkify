000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRKHIST-COB.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  CENTRAL PARKING AUTHORITY - DATA PROCESSING.
000500 DATE-WRITTEN.  04/18/1985.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE OPERATIONS MANUAL
000800                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900*===============================================================
001000*  PARKIFY GARAGE SYSTEM
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  FINALIDADE     : BOOKING HISTORY EXTRACT.  GIVEN A CUSTOMER
001400*                   ID ON THE HISTORY-REQUEST TRANSACTION,
001500*                   SELECTS THAT CUSTOMER'S BOOKINGS, JOINS
001600*                   THE SLOT NUMBER AND FLOOR NAME, RE-DERIVES
001700*                   THE DISPLAY STATUS AGAINST THE RUN CLOCK
001800*                   AND SORTS THE RESULT NEWEST-FIRST FOR THE
001900*                   CUSTOMER-FACING HISTORY LISTING.
002000*---------------------------------------------------------------
002100*  VRS      DATE          DESCRIPTION                     TAG
002200*  1.0      04/18/1985    INITIAL RUN - PATTERNED ON THE     RP004
002300*                         OLD TICKET-RECONCILIATION SORT JOB
002400*  1.3      11/02/1991    ADDED THE SLOT/FLOOR JOIN SO THE   RP015
002500*                         LISTING DOESN'T NEED A SEPARATE
002600*                         LOOK-UP PASS
002700*  2.0      02/17/1997    REWRITTEN AGAINST LINE SEQUENTIAL  RP028
002800*                         MASTERS
002900*  2.1      06/30/1999    Y2K - SWITCHED TO ACCEPT ... FROM  RP032
003000*                         DATE YYYYMMDD FOR THE RUN TIMESTAMP
003010*  2.2      09/10/2004    TICKET PK-0464 - 0340-DERIVA-STATUS  RP046
003020*                         WAS TESTING THE STORED STATUS BEFORE
003030*                         THE TIME WINDOW, SO A CANCELLED
003040*                         BOOKING PAST ITS END TIME NEVER
003050*                         SHOWED COMPLETED ON THE LISTING.
003060*                         RE-ORDERED THE TESTS - TIME WINDOW
003070*                         FIRST, STORED STATUS AS THE FALLBACK
003100*===============================================================
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT BOOKINGS-IN    ASSIGN TO "BOOKINGS"
004000                           ORGANIZATION LINE SEQUENTIAL
004100                           FILE STATUS IS STATUS-BKI.
004200     SELECT SLOTS-IN       ASSIGN TO "SLOTS"
004300                           ORGANIZATION LINE SEQUENTIAL
004400                           FILE STATUS IS STATUS-SLI.
004500     SELECT FLOORS-IN      ASSIGN TO "FLOORS"
004600                           ORGANIZATION LINE SEQUENTIAL
004700                           FILE STATUS IS STATUS-FLI.
004800     SELECT HIST-REQ-IN    ASSIGN TO "HISTREQS"
004900                           ORGANIZATION LINE SEQUENTIAL
005000                           FILE STATUS IS STATUS-HRQ.
005100     SELECT HISTORY-OUT    ASSIGN TO "HISTORY"
005200                           ORGANIZATION LINE SEQUENTIAL
005300                           FILE STATUS IS STATUS-HIS.
005400     SELECT SORT-WORK      ASSIGN TO "SRTWORK1".
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  BOOKINGS-IN
005900     LABEL RECORDS ARE STANDARD.
006000 COPY PRKBKGM.
006100
006200 FD  SLOTS-IN
006300     LABEL RECORDS ARE STANDARD.
006400 COPY PRKSLTM.
006500
006600 FD  FLOORS-IN
006700     LABEL RECORDS ARE STANDARD.
006800 COPY PRKFLRM.
006900
007000 FD  HIST-REQ-IN
007100     LABEL RECORDS ARE STANDARD.
007200 01  HRQ-REC.
007300     05  HRQ-USER-ID               PIC 9(06).
007400     05  FILLER                    PIC X(02) VALUE SPACES.
007500
007600 FD  HISTORY-OUT
007700     LABEL RECORDS ARE STANDARD.
007800 COPY PRKHSTR.
007900
008000 SD  SORT-WORK.
008100 01  SW-REC.
008200     05  SW-START-TIME             PIC 9(12).
008300     05  SW-BOOKING-ID             PIC 9(08).
008400     05  SW-USER-ID                PIC 9(06).
008500     05  SW-SLOT-ID                PIC 9(06).
008600     05  SW-VEHICLE-NUM            PIC X(12).
008700     05  SW-PRICE                  PIC S9(07)V99.
008800     05  SW-END-TIME               PIC 9(12).
008900     05  SW-STATUS                 PIC X(10).
009000     05  SW-SLOT-NUMBER            PIC X(06).
009050*    REDEFINES THE SLOT/FLOOR JOIN FIELDS AS ONE BLOCK SO THE
009060*    "SLOT NOT FOUND" BRANCH CAN CLEAR BOTH IN ONE MOVE - MIRRORS
009070*    HIS-JOIN-VIEW ON THE OUTPUT LAYOUT.
009080     05  SW-JOIN-VIEW REDEFINES SW-SLOT-NUMBER.
009090         10  SW-JOIN-SLOT          PIC X(06).
009095         10  SW-JOIN-FLOOR         PIC X(20).
009100     05  SW-FLOOR-NAME             PIC X(20).
009110*    FLAT VIEW SO THE WHOLE SORT RECORD CAN BE BLANKED BEFORE
009120*    EACH BOOKING IS ASSEMBLED.
009130 01  SW-REC-FLAT REDEFINES SW-REC PIC X(101).
009200
009300 WORKING-STORAGE SECTION.
009400 01  STATUS-BKI              PIC X(02) VALUE SPACES.
009500 01  STATUS-SLI              PIC X(02) VALUE SPACES.
009600 01  STATUS-FLI              PIC X(02) VALUE SPACES.
009700 01  STATUS-HRQ              PIC X(02) VALUE SPACES.
009800 01  STATUS-HIS              PIC X(02) VALUE SPACES.
009900
010000 01  WS-FIM-SLOT             PIC X(01) VALUE 'N'.
010100 01  WS-FIM-FLR              PIC X(01) VALUE 'N'.
010200 01  WS-FIM-BKG              PIC X(01) VALUE 'N'.
010300 01  WS-FIM-SORT             PIC X(01) VALUE 'N'.
010400
010500*---------------------------------------------------------------
010600*    RUN TIMESTAMP, SAME BUILD AS PRKEXPR'S
010700*---------------------------------------------------------------
010800 01  WS-RUN-TS-PARTS.
010900     05  WS-RUN-YYYY             PIC 9(04).
011000     05  WS-RUN-MM               PIC 9(02).
011100     05  WS-RUN-DD               PIC 9(02).
011200     05  WS-RUN-HH               PIC 9(02).
011300     05  WS-RUN-MI               PIC 9(02).
011400 01  WS-RUN-TS REDEFINES WS-RUN-TS-PARTS PIC 9(12).
011500 01  WS-TIME-OF-DAY.
011600     05  WS-TOD-HHMM             PIC 9(04).
011700     05  FILLER                  PIC 9(04).
011800
011900*---------------------------------------------------------------
012000*    SLOT TABLE (SLOT NUMBER + FLOOR ID, FOR THE JOIN)
012100*---------------------------------------------------------------
012200 01  WS-SLOT-COUNT           PIC 9(04) COMP VALUE ZERO.
012300 01  SLOT-TABLE.
012400     05  SLOT-TBL OCCURS 300 TIMES
012500                  ASCENDING KEY IS TS-ID
012600                  INDEXED BY TS-IDX.
012700         10  TS-ID                  PIC 9(06).
012800         10  TS-NUMBER              PIC X(06).
012900         10  TS-FLOOR-ID            PIC 9(04).
013000
013100*---------------------------------------------------------------
013200*    FLOOR TABLE (FLOOR NAME, FOR THE JOIN)
013300*---------------------------------------------------------------
013400 01  WS-FLR-COUNT            PIC 9(04) COMP VALUE ZERO.
013500 01  FLOOR-TABLE.
013600     05  FLR-TBL OCCURS 100 TIMES
013700                  ASCENDING KEY IS TF-ID
013800                  INDEXED BY TF-IDX.
013900         10  TF-ID                  PIC 9(04).
014000         10  TF-NAME                PIC X(20).
014100
014200 01  WS-REQ-USER-ID          PIC 9(06) VALUE ZERO.
014300 01  WS-SLOT-ROW             PIC 9(04) COMP VALUE ZERO.
014400 01  WS-FLR-ROW              PIC 9(04) COMP VALUE ZERO.
014500 01  WS-FOUND-SW             PIC X(01) VALUE 'N'.
014600     88  WS-FOUND                VALUE 'Y'.
014700 01  WS-HIST-WRITTEN         PIC 9(06) COMP VALUE ZERO.
014800
014900 PROCEDURE DIVISION.
015000
015100 0100-INICIO.
015200     PERFORM 0150-ABRE-ARQUIVOS.
015300     PERFORM 0160-OBTEM-DATA-HORA.
015400     PERFORM 0200-CARREGA-TABELAS.
015500     READ HIST-REQ-IN INTO HRQ-REC
015600         AT END DISPLAY 'PRKHIST - NO HISTORY REQUEST - ABORTED'
015700         STOP RUN.
015800     MOVE HRQ-USER-ID TO WS-REQ-USER-ID.
015900     SORT SORT-WORK
016000         ON DESCENDING KEY SW-START-TIME
016100         INPUT PROCEDURE IS 0300-SELECIONA-E-JUNTA
016200         OUTPUT PROCEDURE IS 0500-GRAVA-HISTORICO.
016300     CLOSE SLOTS-IN FLOORS-IN HIST-REQ-IN.
016400     DISPLAY 'PRKHIST - BOOKINGS WRITTEN TO HISTORY : '
016500             WS-HIST-WRITTEN.
016600     STOP RUN.
016700
016800 0150-ABRE-ARQUIVOS.
016900     OPEN INPUT  SLOTS-IN.
017000     OPEN INPUT  FLOORS-IN.
017100     OPEN INPUT  HIST-REQ-IN.
017200     IF STATUS-SLI NOT = '00' OR STATUS-FLI NOT = '00'
017300        OR STATUS-HRQ NOT = '00'
017400        DISPLAY 'PRKHIST - MASTER FILE OPEN ERROR - ABORTED'
017500        STOP RUN.
017600
017700 0160-OBTEM-DATA-HORA.
017800     ACCEPT WS-RUN-TS-PARTS FROM DATE YYYYMMDD.
017900     ACCEPT WS-TIME-OF-DAY FROM TIME.
018000     MOVE WS-TOD-HHMM (1:2) TO WS-RUN-HH.
018100     MOVE WS-TOD-HHMM (3:2) TO WS-RUN-MI.
018200
018300 0200-CARREGA-TABELAS.
018400     PERFORM 0210-CARREGA-SLOT THRU 0210-EXIT
018500         UNTIL WS-FIM-SLOT = 'Y'.
018600     PERFORM 0220-CARREGA-FLR THRU 0220-EXIT
018700         UNTIL WS-FIM-FLR = 'Y'.
018800
018900 0210-CARREGA-SLOT.
019000     READ SLOTS-IN
019100         AT END MOVE 'Y' TO WS-FIM-SLOT
019200         GO TO 0210-EXIT.
019300     ADD 1 TO WS-SLOT-COUNT.
019400     MOVE SLT-ID          TO TS-ID (WS-SLOT-COUNT).
019500     MOVE SLT-NUMBER      TO TS-NUMBER (WS-SLOT-COUNT).
019600     MOVE SLT-FLOOR-ID    TO TS-FLOOR-ID (WS-SLOT-COUNT).
019700 0210-EXIT. EXIT.
019800
019900 0220-CARREGA-FLR.
020000     READ FLOORS-IN
020100         AT END MOVE 'Y' TO WS-FIM-FLR
020200         GO TO 0220-EXIT.
020300     ADD 1 TO WS-FLR-COUNT.
020400     MOVE FLR-ID          TO TF-ID (WS-FLR-COUNT).
020500     MOVE FLR-NAME        TO TF-NAME (WS-FLR-COUNT).
020600 0220-EXIT. EXIT.
020700
020800*---------------------------------------------------------------
020900*    0300-SELECIONA-E-JUNTA - SORT INPUT PROCEDURE.  RELEASES
021000*    ONLY THE REQUESTED CUSTOMER'S BOOKINGS, EACH JOINED WITH
021100*    ITS SLOT NUMBER AND FLOOR NAME AND RE-DERIVED STATUS.
021200*---------------------------------------------------------------
021300 0300-SELECIONA-E-JUNTA.
021400     OPEN INPUT BOOKINGS-IN.
021500     IF STATUS-BKI NOT = '00'
021600        DISPLAY 'PRKHIST - BOOKINGS OPEN ERROR - ABORTED'
021700        STOP RUN.
021800     PERFORM 0320-LE-BOOKING THRU 0320-EXIT
021900         UNTIL WS-FIM-BKG = 'Y'.
022000     CLOSE BOOKINGS-IN.
022100
022200 0320-LE-BOOKING.
022300     READ BOOKINGS-IN
022400         AT END MOVE 'Y' TO WS-FIM-BKG
022500         GO TO 0320-EXIT.
022600     IF BKG-USER-ID NOT = WS-REQ-USER-ID
022700        GO TO 0320-EXIT.
022750     MOVE SPACES TO SW-REC-FLAT.
022800     PERFORM 0340-DERIVA-STATUS.
022900     PERFORM 0360-LOCALIZA-SLOT.
023000     MOVE BKG-START-TIME  TO SW-START-TIME.
023100     MOVE BKG-ID          TO SW-BOOKING-ID.
023200     MOVE BKG-USER-ID     TO SW-USER-ID.
023300     MOVE BKG-SLOT-ID     TO SW-SLOT-ID.
023400     MOVE BKG-VEHICLE-NUM TO SW-VEHICLE-NUM.
023500     MOVE BKG-PRICE       TO SW-PRICE.
023600     MOVE BKG-END-TIME    TO SW-END-TIME.
023700     IF WS-FOUND
023800        MOVE TS-NUMBER (WS-SLOT-ROW) TO SW-SLOT-NUMBER
023900        PERFORM 0380-LOCALIZA-FLR
024000        IF WS-FOUND
024100           MOVE TF-NAME (WS-FLR-ROW) TO SW-FLOOR-NAME
024200        ELSE
024300           MOVE SPACES TO SW-FLOOR-NAME
024400        END-IF
024500     ELSE
024600        MOVE SPACES TO SW-JOIN-VIEW
024700     END-IF.
024800     RELEASE SW-REC.
024900 0320-EXIT. EXIT.
025000
025100*---------------------------------------------------------------
025110*    09/10/2004 RP046 - RE-ORDERED SO THE TIME-BASED TESTS RUN
025120*    AHEAD OF THE STORED STATUS.  A CANCELLED BOOKING WHOSE
025130*    WINDOW HAS ALREADY ELAPSED MUST STILL SHOW COMPLETED ON
025140*    THE HISTORY LISTING - THE STORED STATUS ONLY WINS WHEN
025150*    NEITHER TIME TEST FIRES.
025160*---------------------------------------------------------------
025200 0340-DERIVA-STATUS.
025300     IF WS-RUN-TS > BKG-END-TIME
025400        MOVE 'COMPLETED ' TO SW-STATUS
025500     ELSE
025600        IF WS-RUN-TS < BKG-START-TIME
025700           MOVE 'UPCOMING  ' TO SW-STATUS
025800        ELSE
025900           MOVE BKG-STATUS TO SW-STATUS
026000        END-IF
026300     END-IF.
026500
026600 0360-LOCALIZA-SLOT.
026700     MOVE 'N' TO WS-FOUND-SW.
026800     SET TS-IDX TO 1.
026900     SEARCH ALL SLOT-TBL
027000         WHEN TS-ID (TS-IDX) = BKG-SLOT-ID
027100              MOVE 'Y' TO WS-FOUND-SW
027200              SET WS-SLOT-ROW TO TS-IDX.
027300
027400 0380-LOCALIZA-FLR.
027500     MOVE 'N' TO WS-FOUND-SW.
027600     SET TF-IDX TO 1.
027700     SEARCH ALL FLR-TBL
027800         WHEN TF-ID (TF-IDX) = TS-FLOOR-ID (WS-SLOT-ROW)
027900              MOVE 'Y' TO WS-FOUND-SW
028000              SET WS-FLR-ROW TO TF-IDX.
028100
028200*---------------------------------------------------------------
028300*    0500-GRAVA-HISTORICO - SORT OUTPUT PROCEDURE.  WRITES THE
028400*    SORTED, JOINED RECORDS TO THE HISTORY FILE, NEWEST FIRST.
028500*---------------------------------------------------------------
028600 0500-GRAVA-HISTORICO.
028700     OPEN OUTPUT HISTORY-OUT.
028800     IF STATUS-HIS NOT = '00'
028900        DISPLAY 'PRKHIST - HISTORY OPEN ERROR - ABORTED'
029000        STOP RUN.
029100     PERFORM 0520-RETORNA-ORDENADO THRU 0520-EXIT
029200         UNTIL WS-FIM-SORT = 'Y'.
029300     CLOSE HISTORY-OUT.
029400
029500 0520-RETORNA-ORDENADO.
029600     RETURN SORT-WORK INTO SW-REC
029700         AT END MOVE 'Y' TO WS-FIM-SORT
029800         GO TO 0520-EXIT.
029900     MOVE SW-BOOKING-ID   TO HIS-BOOKING-ID.
030000     MOVE SW-USER-ID      TO HIS-USER-ID.
030100     MOVE SW-SLOT-ID      TO HIS-SLOT-ID.
030200     MOVE SW-VEHICLE-NUM  TO HIS-VEHICLE-NUM.
030300     MOVE SW-PRICE        TO HIS-PRICE.
030400     MOVE SW-START-TIME   TO HIS-START-TIME.
030500     MOVE SW-END-TIME     TO HIS-END-TIME.
030600     MOVE SW-STATUS       TO HIS-STATUS.
030700     MOVE SW-JOIN-VIEW    TO HIS-JOIN-VIEW.
030900     WRITE PRK-HIS-REC.
031000     ADD 1 TO WS-HIST-WRITTEN.
031100 0520-EXIT. EXIT.
