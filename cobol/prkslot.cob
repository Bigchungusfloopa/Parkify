000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRKSLOT-COB.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  CENTRAL PARKING AUTHORITY - DATA PROCESSING.
000500 DATE-WRITTEN.  04/11/1985.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE OPERATIONS MANUAL
000800                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900*===============================================================
001000*  PARKIFY GARAGE SYSTEM
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  FINALIDADE     : SLOT LISTING WITH RESERVATIONS.  FOR EACH
001400*                   FLOOR NAMED ON THE QUERY FILE, LISTS EVERY
001500*                   SLOT ON THAT FLOOR WITH ITS CURRENT ACTIVE
001600*                   BOOKING WINDOW (IF ANY) AND THE FULL LIST
001700*                   OF BOOKING WINDOWS EVER POSTED AGAINST IT.
001800*---------------------------------------------------------------
001900*  VRS      DATE          DESCRIPTION                     TAG
002000*  1.0      04/11/1985    INITIAL RUN - PATTERNED ON THE OLD    RP008
002100*                         STALL-INQUIRY JOB'S LOOK-UP-AND-
002200*                         PRINT SHAPE
002300*  1.3      11/02/1991    ADDED THE FULL BOOKING-WINDOW LIST    RP020
002400*                         UNDER EACH SLOT, NOT JUST THE
002500*                         CURRENT ACTIVE ONE
002600*  2.0      02/17/1997    REWRITTEN AGAINST LINE SEQUENTIAL     RP028
002700*                         MASTERS; QUERIES NOW COME FROM A
002800*                         BATCHED REQUEST FILE INSTEAD OF A
002900*                         TERMINAL SCREEN
003000*  2.1      06/30/1999    Y2K - CONFIRMED NO DATE FIELDS ON     RP032
003100*                         THIS RUN, NO CHANGE MADE
003110*  2.2      09/10/2004    TICKET PK-0466 - TB-WINDOW WAS          RP048
003120*                         DECLARED BUT THE TABLE-LOAD PASS AT
003130*                         0220-CARREGA-BKG WAS STILL MOVING
003140*                         TB-START-TS/TB-END-TS ONE AT A TIME.
003150*                         SWITCHED THE LOAD TO ONE MOVE FROM
003160*                         THE MASTER'S OWN BKG-TIME-VIEW
003200*===============================================================
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SLOTS-IN      ASSIGN TO "SLOTS"
004100                          ORGANIZATION LINE SEQUENTIAL
004200                          FILE STATUS IS STATUS-SLI.
004300     SELECT BOOKINGS-IN   ASSIGN TO "BOOKINGS"
004400                          ORGANIZATION LINE SEQUENTIAL
004500                          FILE STATUS IS STATUS-BKI.
004600     SELECT SLOT-QRY-IN   ASSIGN TO "SLOTQRYS"
004700                          ORGANIZATION LINE SEQUENTIAL
004800                          FILE STATUS IS STATUS-QRY.
004900     SELECT SLOT-LIST-OUT ASSIGN TO "SLOTLIST"
005000                          ORGANIZATION LINE SEQUENTIAL
005100                          FILE STATUS IS STATUS-LST.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SLOTS-IN
005600     LABEL RECORDS ARE STANDARD.
005700 COPY PRKSLTM.
005800
005900 FD  BOOKINGS-IN
006000     LABEL RECORDS ARE STANDARD.
006100 COPY PRKBKGM.
006200
006300 FD  SLOT-QRY-IN
006400     LABEL RECORDS ARE OMITTED.
006500 01  SQY-REC.
006600     05  SQY-FLOOR-ID              PIC 9(04).
006700     05  FILLER                    PIC X(06) VALUE SPACES.
006800
006900 FD  SLOT-LIST-OUT
007000     LABEL RECORDS ARE OMITTED.
007100 01  LST-LINE                      PIC X(132).
007200
007300 WORKING-STORAGE SECTION.
007400 01  STATUS-SLI              PIC X(02) VALUE SPACES.
007500 01  STATUS-BKI              PIC X(02) VALUE SPACES.
007600 01  STATUS-QRY              PIC X(02) VALUE SPACES.
007700 01  STATUS-LST              PIC X(02) VALUE SPACES.
007800
007900 01  WS-FIM-SLOT              PIC X(01) VALUE 'N'.
008000 01  WS-FIM-BKG               PIC X(01) VALUE 'N'.
008100 01  WS-FIM-QRY               PIC X(01) VALUE 'N'.
008200
008300*---------------------------------------------------------------
008400*    SLOT TABLE - KEPT IN ASCENDING SLOT-ID ORDER SO THE SLOT
008500*    MASTER'S NATURAL KEY ORDER CAN BE RELIED ON WHEN LISTING
008600*    A FLOOR'S SLOTS IN SLOT-ID SEQUENCE.
008700*---------------------------------------------------------------
008800 01  WS-SLOT-COUNT            PIC 9(06) COMP VALUE ZERO.
008900 01  SLOT-TABLE.
009000     05  SLOT-TBL OCCURS 2000 TIMES
009100                 ASCENDING KEY IS TS-ID
009200                 INDEXED BY TS-IDX.
009300         10  TS-ID                  PIC 9(06).
009400         10  TS-NUMBER              PIC X(06).
009500         10  TS-TYPE                PIC X(14).
009600         10  TS-OCCUPIED            PIC X(01).
009700         10  TS-FLOOR-ID            PIC 9(04).
009800
009900*---------------------------------------------------------------
010000*    BOOKING TABLE - ALL BOOKINGS, NOT RESTRICTED TO ONE SLOT
010100*    OR FLOOR.  THE WINDOW LIST AND THE ACTIVE-BOOKING LOOK-UP
010200*    BOTH DRIVE OFF A LINEAR SCAN AGAINST TB-SLOT-ID, SINCE
010300*    THE BOOKING MASTER IS NOT GUARANTEED SORTED BY SLOT.
010400*---------------------------------------------------------------
010500 01  WS-BKG-COUNT             PIC 9(06) COMP VALUE ZERO.
010600 01  BOOKING-TABLE.
010700     05  BKG-TBL OCCURS 4000 TIMES INDEXED BY TB-IDX.
010800         10  TB-SLOT-ID             PIC 9(06).
010900         10  TB-STATUS              PIC X(10).
011000         10  TB-START-TS            PIC 9(12).
011100         10  TB-END-TS              PIC 9(12).
011200*---------------------------------------------------------------
011300*    REDEFINES THE TIMESTAMP PAIR AS ONE 24-BYTE WINDOW GROUP SO
011400*    THE TABLE-LOAD PASS CAN PULL BOTH HALVES OUT OF THE MASTER'S
011500*    OWN BKG-TIME-VIEW IN ONE MOVE - THE REPORT LINES STILL NEED
011600*    THE TWO HALVES SEPARATE AND MOVE THEM ONE AT A TIME.
011700*---------------------------------------------------------------
011800         10  TB-WINDOW REDEFINES TB-START-TS PIC X(24).
011900 01  WS-FOUND-ROW             PIC 9(06) COMP VALUE ZERO.
012000 01  WS-ACTIVE-FOUND-SW       PIC X(01) VALUE 'N'.
012100     88  WS-ACTIVE-FOUND          VALUE 'Y'.
012200 01  WS-ACTIVE-ROW            PIC 9(06) COMP VALUE ZERO.
012300 01  WS-SLOTS-ON-FLOOR        PIC 9(06) VALUE ZERO.
012400 01  WS-WINDOWS-LISTED        PIC 9(06) VALUE ZERO.
012500
012600*---------------------------------------------------------------
012700*    PRINT LINE LAYOUTS.
012800*---------------------------------------------------------------
012900 01  HDR1.
013000     05  FILLER                  PIC X(19) VALUE "SLOT LISTING - FLR ".
013100     05  HDR1-FLOOR-ID           PIC 9(04).
013200     05  FILLER                  PIC X(109) VALUE SPACES.
013300
013400 01  DET1.
013500     05  DET1-SLOT-ID            PIC X(07).
013600     05  DET1-NUMBER             PIC X(08).
013700     05  DET1-TYPE               PIC X(16).
013800     05  DET1-OCCUPIED           PIC X(03).
013900     05  FILLER                  PIC X(03) VALUE SPACES.
014000     05  DET1-ACTIVE-CAPTION     PIC X(18) VALUE SPACES.
014100     05  DET1-ACTIVE-START       PIC X(12).
014200     05  FILLER                  PIC X(01) VALUE SPACE.
014300     05  DET1-ACTIVE-END         PIC X(12).
014400     05  FILLER                  PIC X(52) VALUE SPACES.
014450 01  DET1-FLAT REDEFINES DET1    PIC X(132).
014500
014600 01  DET2.
014700     05  FILLER                  PIC X(07) VALUE SPACES.
014800     05  FILLER                  PIC X(16) VALUE "  RESERVATION: ".
014900     05  DET2-START              PIC X(12).
015000     05  FILLER                  PIC X(03) VALUE " - ".
015100     05  DET2-END                PIC X(12).
015200     05  FILLER                  PIC X(03) VALUE SPACES.
015300     05  DET2-STATUS             PIC X(10).
015400     05  FILLER                  PIC X(68) VALUE SPACES.
015450 01  DET2-FLAT REDEFINES DET2    PIC X(132).
015500
015600 PROCEDURE DIVISION.
015700
015800 0100-INICIO.
015900     PERFORM 0150-ABRE-ARQUIVOS.
016000     PERFORM 0200-CARREGA-TABELAS.
016100     PERFORM 0300-PROCESSA-CONSULTA THRU 0300-EXIT
016200         UNTIL WS-FIM-QRY = 'Y'.
016300     PERFORM 0900-FINALIZA.
016400     STOP RUN.
016500
016600 0150-ABRE-ARQUIVOS.
016700     OPEN INPUT  SLOTS-IN.
016800     IF STATUS-SLI NOT = '00'
016900        DISPLAY 'PRKSLOT - SLOTS OPEN ERROR - ABORTED'
017000        STOP RUN.
017100     OPEN INPUT  BOOKINGS-IN.
017200     IF STATUS-BKI NOT = '00'
017300        DISPLAY 'PRKSLOT - BOOKINGS OPEN ERROR - ABORTED'
017400        STOP RUN.
017500     OPEN INPUT  SLOT-QRY-IN.
017600     IF STATUS-QRY NOT = '00'
017700        DISPLAY 'PRKSLOT - SLOTQRYS OPEN ERROR - ABORTED'
017800        STOP RUN.
017900     OPEN OUTPUT SLOT-LIST-OUT.
018000
018100 0200-CARREGA-TABELAS.
018200     PERFORM 0210-CARREGA-SLOT THRU 0210-EXIT
018300         UNTIL WS-FIM-SLOT = 'Y'.
018400     CLOSE SLOTS-IN.
018500     PERFORM 0220-CARREGA-BKG THRU 0220-EXIT
018600         UNTIL WS-FIM-BKG = 'Y'.
018700     CLOSE BOOKINGS-IN.
018800     PERFORM 0495-LE-PROXIMO-QRY.
018900
019000 0210-CARREGA-SLOT.
019100     READ SLOTS-IN
019200         AT END MOVE 'Y' TO WS-FIM-SLOT
019300         GO TO 0210-EXIT.
019400     ADD 1 TO WS-SLOT-COUNT.
019500     MOVE SLT-ID       TO TS-ID (WS-SLOT-COUNT).
019600     MOVE SLT-NUMBER   TO TS-NUMBER (WS-SLOT-COUNT).
019700     MOVE SLT-TYPE     TO TS-TYPE (WS-SLOT-COUNT).
019800     MOVE SLT-OCCUPIED TO TS-OCCUPIED (WS-SLOT-COUNT).
019900     MOVE SLT-FLOOR-ID TO TS-FLOOR-ID (WS-SLOT-COUNT).
020000 0210-EXIT. EXIT.
020100
020200 0220-CARREGA-BKG.
020300     READ BOOKINGS-IN
020400         AT END MOVE 'Y' TO WS-FIM-BKG
020500         GO TO 0220-EXIT.
020600     ADD 1 TO WS-BKG-COUNT.
020700     MOVE BKG-SLOT-ID  TO TB-SLOT-ID (WS-BKG-COUNT).
020800     MOVE BKG-STATUS   TO TB-STATUS (WS-BKG-COUNT).
020900     MOVE BKG-TIME-VIEW  TO TB-WINDOW (WS-BKG-COUNT).
021100 0220-EXIT. EXIT.
021200
021300*---------------------------------------------------------------
021400*    0300-PROCESSA-CONSULTA - ONE LISTING SECTION PER QUERY.
021500*---------------------------------------------------------------
021600 0300-PROCESSA-CONSULTA.
021700     MOVE SQY-FLOOR-ID TO HDR1-FLOOR-ID.
021800     WRITE LST-LINE FROM HDR1.
021900     MOVE ZERO TO WS-SLOTS-ON-FLOOR.
022000     PERFORM 0400-LISTA-VAGA
022100         VARYING TS-IDX FROM 1 BY 1 UNTIL TS-IDX > WS-SLOT-COUNT.
022200     IF WS-SLOTS-ON-FLOOR = ZERO
022300        MOVE SPACES TO LST-LINE
022400        STRING '  NO SLOTS ON THIS FLOOR' DELIMITED BY SIZE
022500            INTO LST-LINE
022600        WRITE LST-LINE.
022700     MOVE SPACES TO LST-LINE.
022800     WRITE LST-LINE.
022900 0495-LE-PROXIMO-QRY.
023000     READ SLOT-QRY-IN
023100         AT END MOVE 'Y' TO WS-FIM-QRY.
023200 0300-EXIT. EXIT.
023300
023400*---------------------------------------------------------------
023500*    0400-LISTA-VAGA - FOR ONE SLOT ROW ON THE REQUESTED FLOOR:
023600*    PRINT THE SLOT DETAIL LINE WITH THE FIRST ACTIVE BOOKING
023700*    WINDOW (IF ANY), THEN THE FULL LIST OF BOOKING WINDOWS.
023800*---------------------------------------------------------------
023900 0400-LISTA-VAGA.
024000     IF TS-FLOOR-ID (TS-IDX) NOT = SQY-FLOOR-ID
024100        GO TO 0400-EXIT.
024200     ADD 1 TO WS-SLOTS-ON-FLOOR.
024250     MOVE SPACES TO DET1-FLAT.
024300     MOVE TS-ID (TS-IDX)       TO DET1-SLOT-ID.
024400     MOVE TS-NUMBER (TS-IDX)   TO DET1-NUMBER.
024500     MOVE TS-TYPE (TS-IDX)     TO DET1-TYPE.
024600     IF TS-OCCUPIED (TS-IDX) = 'Y'
024700        MOVE 'YES' TO DET1-OCCUPIED
024800     ELSE
024900        MOVE 'NO ' TO DET1-OCCUPIED.
025000     MOVE 'N' TO WS-ACTIVE-FOUND-SW.
025100     PERFORM 0420-TESTA-ATIVA
025200         VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT.
025300     IF WS-ACTIVE-FOUND
025400        MOVE 'ACTIVE RESERVATION' TO DET1-ACTIVE-CAPTION
025500        MOVE TB-START-TS (WS-ACTIVE-ROW) TO DET1-ACTIVE-START
025600        MOVE TB-END-TS (WS-ACTIVE-ROW)   TO DET1-ACTIVE-END
025700     ELSE
025800        MOVE SPACES TO DET1-ACTIVE-CAPTION
025900                       DET1-ACTIVE-START
026000                       DET1-ACTIVE-END.
026100     WRITE LST-LINE FROM DET1.
026200     MOVE ZERO TO WS-WINDOWS-LISTED.
026300     PERFORM 0440-LISTA-JANELA
026400         VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT.
026500 0400-EXIT. EXIT.
026600
026700 0420-TESTA-ATIVA.
026800     IF NOT WS-ACTIVE-FOUND
026900        AND TB-SLOT-ID (TB-IDX) = TS-ID (TS-IDX)
027000        AND TB-STATUS (TB-IDX) = 'ACTIVE    '
027100        MOVE 'Y' TO WS-ACTIVE-FOUND-SW
027200        SET WS-ACTIVE-ROW TO TB-IDX.
027300
027400*---------------------------------------------------------------
027500*    0440-LISTA-JANELA - ONE PRINT LINE PER BOOKING WINDOW ON
027600*    THIS SLOT, REGARDLESS OF STATUS, IN MASTER-FILE ORDER.
027700*---------------------------------------------------------------
027800 0440-LISTA-JANELA.
027900     IF TB-SLOT-ID (TB-IDX) NOT = TS-ID (TS-IDX)
028000        GO TO 0440-EXIT.
028050     MOVE SPACES TO DET2-FLAT.
028100     MOVE TB-START-TS (TB-IDX) TO DET2-START.
028200     MOVE TB-END-TS (TB-IDX)   TO DET2-END.
028300     MOVE TB-STATUS (TB-IDX)   TO DET2-STATUS.
028400     WRITE LST-LINE FROM DET2.
028500     ADD 1 TO WS-WINDOWS-LISTED.
028600 0440-EXIT. EXIT.
028700
028800 0900-FINALIZA.
028900     CLOSE SLOT-QRY-IN SLOT-LIST-OUT.
029000     DISPLAY 'PRKSLOT - LISTING RUN COMPLETE'.
