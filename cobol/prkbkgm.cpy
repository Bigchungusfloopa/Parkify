000100*===============================================================
000200*  PARKIFY GARAGE SYSTEM          COPYBOOK: PRKBKGM
000300*  COPY MEMBER    : BOOKING MASTER RECORD (PRK-BKG-REC)
000400*---------------------------------------------------------------
000500*  FINALIDADE     : LAYOUT OF THE BOOKING MASTER FILE
000600*                   (BOOKINGS).  HOLDS EVERY BOOKING EVER
000700*                   POSTED - ACTIVE, COMPLETED OR CANCELLED.
000800*                   START/END TIMES ARE YYYYMMDDHHMM, MINUTE
000900*                   PRECISION, WHICH IS ALL THE PRICING RUN
001000*                   NEEDS.
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  DATE WRITTEN   : 03/14/1985
001400*---------------------------------------------------------------
001500*  VRS      DATE          DESCRIPTION                     TAG
001600*  1.0      03/14/1985    INITIAL LAYOUT                  RP001
001700*  1.1      09/19/1990    ADDED START/END TIME REDEFINES   RP017
001800*                         SO THE DURATION ROUTINE CAN PULL
001900*                         YY/MM/DD/HH/MI WITHOUT UNSTRING
002000*  1.2      06/30/1999    Y2K - TIMESTAMP IS 4-DIGIT YEAR  RP031
002100*                         ALREADY, NO CHANGE NEEDED
002200*  1.3      04/02/2003    ADDED BKG-STATUS 88-LEVELS FOR   RP038
002300*                         THE EXPIRY AND CANCEL RUNS
002310*  1.4      08/19/2004    ADDED BKG-TIME-VIEW SPANNING     RP044
002320*                         BOTH TIMESTAMPS SO TABLE LOAD/
002330*                         REWRITE PASSES CAN MOVE THE WHOLE
002340*                         WINDOW IN ONE SHOT
002400*===============================================================
002500 01  PRK-BKG-REC.
002600     05  BKG-ID                     PIC 9(08).
002700     05  BKG-USER-ID                PIC 9(06).
002800     05  BKG-SLOT-ID                PIC 9(06).
002900     05  BKG-VEHICLE-NUM            PIC X(12).
003000     05  BKG-PRICE                  PIC S9(07)V99.
003100     05  BKG-START-TIME             PIC 9(12).
003110*    SPANS BOTH TIMESTAMPS SO A TABLE ROW CAN BE STAMPED OR
003120*    REWRITTEN IN ONE MOVE INSTEAD OF TWO.
003130     05  BKG-TIME-VIEW REDEFINES BKG-START-TIME.
003140         10  BKG-TIME-VIEW-START    PIC 9(12).
003150         10  BKG-TIME-VIEW-END      PIC 9(12).
003200*    REDEFINES BKG-START-TIME INTO ITS YY/MM/DD/HH/MI PARTS -
003300*    USED BY THE REPORT AND HISTORY RUNS WHEN EDITING DATES
003400*    FOR PRINT, AND BY THE PRICING ROUTINE'S DURATION MATH.
003500     05  BKG-START-PARTS REDEFINES BKG-START-TIME.
003600         10  BKG-START-YYYY         PIC 9(04).
003700         10  BKG-START-MM           PIC 9(02).
003800         10  BKG-START-DD           PIC 9(02).
003900         10  BKG-START-HH           PIC 9(02).
004000         10  BKG-START-MI           PIC 9(02).
004100     05  BKG-END-TIME               PIC 9(12).
004200     05  BKG-END-PARTS REDEFINES BKG-END-TIME.
004300         10  BKG-END-YYYY           PIC 9(04).
004400         10  BKG-END-MM             PIC 9(02).
004500         10  BKG-END-DD             PIC 9(02).
004600         10  BKG-END-HH             PIC 9(02).
004700         10  BKG-END-MI             PIC 9(02).
004800     05  BKG-STATUS                 PIC X(10).
004900         88  BKG-STATUS-ACTIVE          VALUE 'ACTIVE    '.
005000         88  BKG-STATUS-COMPLETED       VALUE 'COMPLETED '.
005100         88  BKG-STATUS-CANCELLED       VALUE 'CANCELLED '.
005200         88  BKG-STATUS-UPCOMING        VALUE 'UPCOMING  '.
005300     05  FILLER                     PIC X(04) VALUE SPACES.
