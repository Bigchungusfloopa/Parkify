000100*===============================================================
000200*  PARKIFY GARAGE SYSTEM          COPYBOOK: PRKHSTR
000300*  COPY MEMBER    : BOOKING HISTORY OUTPUT RECORD (PRK-HIS-REC)
000400*---------------------------------------------------------------
000500*  FINALIDADE     : LAYOUT OF THE HISTORY EXTRACT FILE WRITTEN
000600*                   BY PRKHIST, ONE RECORD PER BOOKING OF THE
000700*                   REQUESTED CUSTOMER, NEWEST START TIME
000800*                   FIRST.  HIS-STATUS IS DERIVED AT RUN TIME
000900*                   AND IS NOT A COPY OF BKG-STATUS.
001000*  ANALYST        : R.PELLETIER
001100*  PROGRAMMER     : R.PELLETIER
001200*  DATE WRITTEN   : 03/14/1985
001300*---------------------------------------------------------------
001400*  VRS      DATE          DESCRIPTION                     TAG
001500*  1.0      03/14/1985    INITIAL LAYOUT                  RP001
001600*  1.1      07/11/1994    ADDED HIS-SLOT-NUMBER AND         RP022
001700*                         HIS-FLOOR-NAME JOIN FIELDS
001710*  1.2      09/10/2004    TICKET PK-0467 - HIS-JOIN-VIEW WAS RP049
001720*                         DECLARED BUT PRKHIST WAS STILL
001730*                         MOVING THE SLOT/FLOOR JOIN FIELDS
001740*                         ONE AT A TIME.  PRKHIST'S OUTPUT
001750*                         PROCEDURE NOW MOVES SW-JOIN-VIEW TO
001760*                         HIS-JOIN-VIEW IN ONE SHOT
001800*===============================================================
001900 01  PRK-HIS-REC.
002000     05  HIS-BOOKING-ID             PIC 9(08).
002100     05  HIS-USER-ID                PIC 9(06).
002200     05  HIS-SLOT-ID                PIC 9(06).
002300     05  HIS-VEHICLE-NUM            PIC X(12).
002400     05  HIS-PRICE                  PIC S9(07)V99.
002500     05  HIS-START-TIME             PIC 9(12).
002600     05  HIS-END-TIME               PIC 9(12).
002700     05  HIS-STATUS                 PIC X(10).
002800         88  HIS-STATUS-ACTIVE          VALUE 'ACTIVE    '.
002900         88  HIS-STATUS-COMPLETED       VALUE 'COMPLETED '.
003000         88  HIS-STATUS-CANCELLED       VALUE 'CANCELLED '.
003100         88  HIS-STATUS-UPCOMING        VALUE 'UPCOMING  '.
003200     05  HIS-SLOT-NUMBER            PIC X(06).
003300     05  HIS-FLOOR-NAME             PIC X(20).
003400*    REDEFINES THE SLOT/FLOOR JOIN FIELDS AS ONE BLOCK SO
003410*    PRKHIST'S 0520-RETORNA-ORDENADO CAN MOVE BOTH OUT OF THE
003420*    SORT WORK RECORD'S OWN SW-JOIN-VIEW IN ONE SHOT, WHETHER
003430*    THE JOIN FOUND A SLOT OR NOT.
003600     05  HIS-JOIN-VIEW REDEFINES HIS-SLOT-NUMBER.
003700         10  HIS-JOIN-SLOT          PIC X(06).
003800         10  HIS-JOIN-FLOOR         PIC X(20).
003900     05  FILLER                     PIC X(04) VALUE SPACES.
