000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRKEXPR-COB.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  CENTRAL PARKING AUTHORITY - DATA PROCESSING.
000500 DATE-WRITTEN.  03/21/1985.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE OPERATIONS MANUAL
000800                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900*===============================================================
001000*  PARKIFY GARAGE SYSTEM
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  FINALIDADE     : EXPIRY MAINTENANCE RUN.  RUNS AFTER PRKPOST
001400*                   EACH NIGHT.  MARKS COMPLETED EVERY ACTIVE
001500*                   BOOKING WHOSE END TIME HAS ALREADY PASSED
001600*                   THE RUN CLOCK, AND FREES THE SLOT OF ANY
001700*                   BOOKING THAT HAS JUST COMPLETED, PROVIDED NO
001800*                   OTHER BOOKING ON THAT SLOT IS CURRENTLY
001900*                   ACTIVE.
002000*---------------------------------------------------------------
002100*  VRS      DATE          DESCRIPTION                     TAG
002200*  1.0      03/21/1985    INITIAL RUN - PATTERNED ON THE     RP002
002300*                         OLD METER-EXPIRATION SWEEP JOB
002400*  1.2      11/09/1991    ADDED THE SLOT RE-OCCUPANCY PASS  RP015
002500*                         SO BACK-TO-BACK BOOKINGS ON THE
002600*                         SAME SLOT DON'T FLIP IT VACANT
002700*  2.0      02/17/1997    REWRITTEN AGAINST LINE SEQUENTIAL RP028
002800*                         MASTERS
002900*  2.1      06/30/1999    Y2K - SWITCHED TO ACCEPT ... FROM RP032
003000*                         DATE YYYYMMDD FOR THE RUN TIMESTAMP
003100*  2.2      04/02/2003    TICKET PK-0447 - CANCELLED BOOKINGS RP038
003200*                         ARE LEFT ALONE BY THIS RUN; PRKCANC
003300*                         OWNS THAT TRANSITION NOW
003350*  2.3      09/02/2004    TICKET PK-0459 - DROPPED THE UPCOMING RP044
003360*                         RE-DERIVE AND THE NOT-ACTIVE RE-STAMP;
003370*                         THIS RUN NOW OWNS ONE TRANSITION ONLY,
003380*                         ACTIVE TO COMPLETED, AND LEAVES THE
003390*                         OTHER STATUSES ALONE.  ALSO TIGHTENED
003395*                         THE END-TIME TEST TO STRICTLY PAST,
003396*                         NOT AT-OR-AFTER
003400*===============================================================
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BOOKINGS-IN   ASSIGN TO "BOOKINGS"
004300                          ORGANIZATION LINE SEQUENTIAL
004400                          FILE STATUS IS STATUS-BKI.
004500     SELECT BOOKINGS-OUT  ASSIGN TO "NEWBKGS"
004600                          ORGANIZATION LINE SEQUENTIAL
004700                          FILE STATUS IS STATUS-BKO.
004800     SELECT SLOTS-IN      ASSIGN TO "SLOTS"
004900                          ORGANIZATION LINE SEQUENTIAL
005000                          FILE STATUS IS STATUS-SLI.
005100     SELECT SLOTS-OUT     ASSIGN TO "NEWSLOTS"
005200                          ORGANIZATION LINE SEQUENTIAL
005300                          FILE STATUS IS STATUS-SLO.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  BOOKINGS-IN
005800     LABEL RECORDS ARE STANDARD.
005900 COPY PRKBKGM REPLACING ==PRK-BKG-REC== BY ==BOOKINGS-IN-REC==.
006000
006100 FD  BOOKINGS-OUT
006200     LABEL RECORDS ARE STANDARD.
006300 COPY PRKBKGM REPLACING ==PRK-BKG-REC== BY ==BOOKINGS-OUT-REC==.
006400
006500 FD  SLOTS-IN
006600     LABEL RECORDS ARE STANDARD.
006700 COPY PRKSLTM REPLACING ==PRK-SLOT-REC== BY ==SLOTS-IN-REC==.
006800
006900 FD  SLOTS-OUT
007000     LABEL RECORDS ARE STANDARD.
007100 COPY PRKSLTM REPLACING ==PRK-SLOT-REC== BY ==SLOTS-OUT-REC==.
007200
007300 WORKING-STORAGE SECTION.
007400 01  STATUS-BKI              PIC X(02) VALUE SPACES.
007500 01  STATUS-BKO              PIC X(02) VALUE SPACES.
007600 01  STATUS-SLI              PIC X(02) VALUE SPACES.
007700 01  STATUS-SLO              PIC X(02) VALUE SPACES.
007800
007900 01  WS-FIM-BKG              PIC X(01) VALUE 'N'.
008000 01  WS-FIM-SLOT             PIC X(01) VALUE 'N'.
008100
008200*---------------------------------------------------------------
008300*    RUN TIMESTAMP - BUILT FROM ACCEPT ... FROM DATE/TIME AND
008400*    REDEFINED AS ONE 12-DIGIT COMPARAND TO MATCH THE BOOKING
008500*    START/END TIME PICTURE.
008600*---------------------------------------------------------------
008700 01  WS-RUN-TS-PARTS.
008800     05  WS-RUN-YYYY             PIC 9(04).
008900     05  WS-RUN-MM               PIC 9(02).
009000     05  WS-RUN-DD               PIC 9(02).
009100     05  WS-RUN-HH               PIC 9(02).
009200     05  WS-RUN-MI               PIC 9(02).
009300 01  WS-RUN-TS REDEFINES WS-RUN-TS-PARTS PIC 9(12).
009400 01  WS-TIME-OF-DAY.
009500     05  WS-TOD-HHMM             PIC 9(04).
009600     05  FILLER                  PIC 9(04).
009700
009800*---------------------------------------------------------------
009900*    SLOT TABLE
010000*---------------------------------------------------------------
010100 01  WS-SLOT-COUNT           PIC 9(04) COMP VALUE ZERO.
010200 01  SLOT-TABLE.
010300     05  SLOT-TBL OCCURS 300 TIMES INDEXED BY TS-IDX.
010400         10  TS-ID                  PIC 9(06).
010500         10  TS-NUMBER              PIC X(06).
010600         10  TS-TYPE                PIC X(14).
010700         10  TS-OCCUPIED            PIC X(01).
010750*        SPANS THE OCCUPIED FLAG AND THE FLOOR ID AS ONE 5-BYTE
010760*        GROUP SO THE END-OF-RUN VACANCY DISPLAY CAN TEST BOTH
010770*        TOGETHER WITHOUT TWO SEPARATE COMPARES.
010780         10  TS-OCC-FLOOR-VIEW REDEFINES TS-OCCUPIED.
010790             15  TS-OCC-VIEW-FLAG       PIC X(01).
010795             15  TS-OCC-VIEW-FLOOR      PIC 9(04).
010800         10  TS-FLOOR-ID            PIC 9(04).
010900
011000*---------------------------------------------------------------
011100*    BOOKING TABLE
011200*---------------------------------------------------------------
011300 01  WS-BKG-COUNT            PIC 9(06) COMP VALUE ZERO.
011400 01  BOOKING-TABLE.
011500     05  BKG-TBL OCCURS 2000 TIMES INDEXED BY TB-IDX.
011600         10  TB-ID                  PIC 9(08).
011700         10  TB-USER-ID             PIC 9(06).
011800         10  TB-SLOT-ID             PIC 9(06).
011900         10  TB-VEHICLE-NUM         PIC X(12).
012000         10  TB-PRICE               PIC S9(07)V99.
012100         10  TB-START-TIME          PIC 9(12).
012150*        SPANS BOTH TIMESTAMPS SO THE LOAD AND REWRITE PASSES
012160*        CAN MOVE THE WINDOW IN ONE SHOT.
012170         10  TB-TIME-VIEW REDEFINES TB-START-TIME.
012180             15  TB-TIME-VIEW-START    PIC 9(12).
012190             15  TB-TIME-VIEW-END      PIC 9(12).
012200         10  TB-END-TIME              PIC 9(12).
012300         10  TB-STATUS              PIC X(10).
012400
012500 01  WS-BKG-TO-COMPLETE      PIC 9(06) COMP VALUE ZERO.
012600 01  WS-SLOTS-FREED          PIC 9(04) COMP VALUE ZERO.
012700 01  WS-ACTIVE-FOUND-SW      PIC X(01) VALUE 'N'.
012800     88  WS-ACTIVE-FOUND         VALUE 'Y'.
012900
013000 PROCEDURE DIVISION.
013100
013200 0100-INICIO.
013300     PERFORM 0150-ABRE-ARQUIVOS.
013400     PERFORM 0160-OBTEM-DATA-HORA.
013500     PERFORM 0200-CARREGA-TABELAS.
013600     PERFORM 0300-CLASSIFICA-RESERVA
013700         VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT.
013800     PERFORM 0400-ATUALIZA-VAGA
013900         VARYING TS-IDX FROM 1 BY 1 UNTIL TS-IDX > WS-SLOT-COUNT.
014000     PERFORM 0900-FINALIZA.
014100     STOP RUN.
014200
014300 0150-ABRE-ARQUIVOS.
014400     OPEN INPUT  BOOKINGS-IN.
014500     OPEN INPUT  SLOTS-IN.
014600     IF STATUS-BKI NOT = '00' OR STATUS-SLI NOT = '00'
014700        DISPLAY 'PRKEXPR - MASTER FILE OPEN ERROR - ABORTED'
014800        STOP RUN.
014900     OPEN OUTPUT BOOKINGS-OUT.
015000     OPEN OUTPUT SLOTS-OUT.
015100
015200 0160-OBTEM-DATA-HORA.
015300     ACCEPT WS-RUN-TS-PARTS FROM DATE YYYYMMDD.
015400     ACCEPT WS-TIME-OF-DAY FROM TIME.
015500     MOVE WS-TOD-HHMM (1:2) TO WS-RUN-HH.
015600     MOVE WS-TOD-HHMM (3:2) TO WS-RUN-MI.
015700
015800 0200-CARREGA-TABELAS.
015900     PERFORM 0210-CARREGA-SLOT THRU 0210-EXIT
016000         UNTIL WS-FIM-SLOT = 'Y'.
016100     PERFORM 0220-CARREGA-BKG THRU 0220-EXIT
016200         UNTIL WS-FIM-BKG = 'Y'.
016300
016400 0210-CARREGA-SLOT.
016500     READ SLOTS-IN INTO SLOTS-IN-REC
016600         AT END MOVE 'Y' TO WS-FIM-SLOT
016700         GO TO 0210-EXIT.
016800     ADD 1 TO WS-SLOT-COUNT.
016900     MOVE SLT-ID OF SLOTS-IN-REC       TO TS-ID (WS-SLOT-COUNT).
017000     MOVE SLT-NUMBER OF SLOTS-IN-REC   TO TS-NUMBER (WS-SLOT-COUNT).
017100     MOVE SLT-TYPE OF SLOTS-IN-REC     TO TS-TYPE (WS-SLOT-COUNT).
017200     MOVE SLT-OCCUPIED OF SLOTS-IN-REC TO TS-OCCUPIED (WS-SLOT-COUNT).
017300     MOVE SLT-FLOOR-ID OF SLOTS-IN-REC TO TS-FLOOR-ID (WS-SLOT-COUNT).
017400 0210-EXIT. EXIT.
017500
017600 0220-CARREGA-BKG.
017700     READ BOOKINGS-IN INTO BOOKINGS-IN-REC
017800         AT END MOVE 'Y' TO WS-FIM-BKG
017900         GO TO 0220-EXIT.
018000     ADD 1 TO WS-BKG-COUNT.
018100     MOVE BKG-ID OF BOOKINGS-IN-REC         TO TB-ID (WS-BKG-COUNT).
018200     MOVE BKG-USER-ID OF BOOKINGS-IN-REC    TO TB-USER-ID (WS-BKG-COUNT).
018300     MOVE BKG-SLOT-ID OF BOOKINGS-IN-REC    TO TB-SLOT-ID (WS-BKG-COUNT).
018400     MOVE BKG-VEHICLE-NUM OF BOOKINGS-IN-REC TO TB-VEHICLE-NUM (WS-BKG-COUNT).
018500     MOVE BKG-PRICE OF BOOKINGS-IN-REC      TO TB-PRICE (WS-BKG-COUNT).
018600     MOVE BKG-TIME-VIEW OF BOOKINGS-IN-REC   TO TB-TIME-VIEW (WS-BKG-COUNT).
018800     MOVE BKG-STATUS OF BOOKINGS-IN-REC     TO TB-STATUS (WS-BKG-COUNT).
018900 0220-EXIT. EXIT.
019000
019100*---------------------------------------------------------------
019200*    0300-CLASSIFICA-RESERVA - THE ONLY TRANSITION THIS RUN
019300*    OWNS: AN ACTIVE BOOKING WHOSE END TIME HAS ALREADY PASSED
019400*    THE RUN CLOCK IS MARKED COMPLETED.  UPCOMING IS A DISPLAY-
019500*    ONLY DERIVATION THE HISTORY AND QUERY RUNS WORK OUT ON THE
019600*    FLY - IT IS NEVER WRITTEN TO THE BOOKING MASTER.  CANCELLED
019700*    AND ALREADY-COMPLETED BOOKINGS ARE LEFT ALONE.
019800*---------------------------------------------------------------
019900 0300-CLASSIFICA-RESERVA.
020000     IF TB-STATUS (TB-IDX) NOT = 'ACTIVE    '
020100        GO TO 0300-EXIT.
020200     IF WS-RUN-TS > TB-END-TIME (TB-IDX)
020300        MOVE 'COMPLETED ' TO TB-STATUS (TB-IDX)
020400        ADD 1 TO WS-BKG-TO-COMPLETE.
020500 0300-EXIT. EXIT.
021300
021400*---------------------------------------------------------------
021500*    0400-ATUALIZA-VAGA - A SLOT STAYS OCCUPIED AS LONG AS ANY
021600*    BOOKING AGAINST IT IS CURRENTLY ACTIVE; OTHERWISE IT IS
021700*    FREED FOR THE NEXT CUSTOMER.
021800*---------------------------------------------------------------
021900 0400-ATUALIZA-VAGA.
022000     MOVE 'N' TO WS-ACTIVE-FOUND-SW.
022100     PERFORM 0420-TESTA-RESERVA
022200         VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT.
022300     IF WS-ACTIVE-FOUND
022400        MOVE 'Y' TO TS-OCCUPIED (TS-IDX)
022500     ELSE
022600        IF TS-OCCUPIED (TS-IDX) = 'Y'
022700           ADD 1 TO WS-SLOTS-FREED
022800        END-IF
022900        MOVE 'N' TO TS-OCCUPIED (TS-IDX).
023000
023100 0420-TESTA-RESERVA.
023200     IF TB-SLOT-ID (TB-IDX) = TS-ID (TS-IDX)
023300        AND TB-STATUS (TB-IDX) = 'ACTIVE    '
023400        MOVE 'Y' TO WS-ACTIVE-FOUND-SW.
023500
023600 0900-FINALIZA.
023700     PERFORM 0910-GRAVA-BKG
023800         VARYING TB-IDX FROM 1 BY 1 UNTIL TB-IDX > WS-BKG-COUNT.
023900     PERFORM 0920-GRAVA-SLOT
024000         VARYING TS-IDX FROM 1 BY 1 UNTIL TS-IDX > WS-SLOT-COUNT.
024100     CLOSE BOOKINGS-IN BOOKINGS-OUT SLOTS-IN SLOTS-OUT.
024200     DISPLAY 'PRKEXPR - BOOKINGS READ     : ' WS-BKG-COUNT.
024300     DISPLAY 'PRKEXPR - BOOKINGS COMPLETED : ' WS-BKG-TO-COMPLETE.
024400     DISPLAY 'PRKEXPR - SLOTS FREED        : ' WS-SLOTS-FREED.
024500
024600 0910-GRAVA-BKG.
024700     MOVE TB-ID (TB-IDX)          TO BKG-ID OF BOOKINGS-OUT-REC.
024800     MOVE TB-USER-ID (TB-IDX)     TO BKG-USER-ID OF BOOKINGS-OUT-REC.
024900     MOVE TB-SLOT-ID (TB-IDX)     TO BKG-SLOT-ID OF BOOKINGS-OUT-REC.
025000     MOVE TB-VEHICLE-NUM (TB-IDX) TO BKG-VEHICLE-NUM OF BOOKINGS-OUT-REC.
025100     MOVE TB-PRICE (TB-IDX)       TO BKG-PRICE OF BOOKINGS-OUT-REC.
025200     MOVE TB-TIME-VIEW (TB-IDX)   TO BKG-TIME-VIEW OF BOOKINGS-OUT-REC.
025400     MOVE TB-STATUS (TB-IDX)      TO BKG-STATUS OF BOOKINGS-OUT-REC.
025500     WRITE BOOKINGS-OUT-REC.
025600
025700 0920-GRAVA-SLOT.
025800     MOVE TS-ID (TS-IDX)        TO SLT-ID OF SLOTS-OUT-REC.
025900     MOVE TS-NUMBER (TS-IDX)    TO SLT-NUMBER OF SLOTS-OUT-REC.
026000     MOVE TS-TYPE (TS-IDX)      TO SLT-TYPE OF SLOTS-OUT-REC.
026100     MOVE TS-OCC-FLOOR-VIEW (TS-IDX)
026150                                TO SLT-OCC-FLOOR-VIEW OF SLOTS-OUT-REC.
026300     WRITE SLOTS-OUT-REC.
