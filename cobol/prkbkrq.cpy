000100*===============================================================
000200*  PARKIFY GARAGE SYSTEM          COPYBOOK: PRKBKRQ
000300*  COPY MEMBER    : BOOKING REQUEST RECORD (PRK-REQ-REC)
000400*---------------------------------------------------------------
000500*  FINALIDADE     : LAYOUT OF THE DAY'S BOOKING-REQUEST FILE,
000600*                   READ BY THE POSTING RUN (PRKPOST).  THE
000700*                   VEHICLE NUMBER ARRIVES HERE EXACTLY AS
000800*                   KEYED AT THE KIOSK - UPPER-CASING AND
000900*                   DASH/SPACE STRIPPING HAPPEN IN PRKPOST,
001000*                   NOT ON THIS LAYOUT.
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  DATE WRITTEN   : 03/14/1985
001400*---------------------------------------------------------------
001500*  VRS      DATE          DESCRIPTION                     TAG
001600*  1.0      03/14/1985    INITIAL LAYOUT                  RP001
001700*  1.1      09/19/1990    ADDED REQ-TIME-VIEW REDEFINE     RP017
001800*                         SPANNING BOTH TIMESTAMPS FOR THE
001900*                         OLD "END NOT BEFORE START" SCREEN
002000*                         EDIT, STILL USED BY THE BATCH RUN
002100*===============================================================
002200 01  PRK-REQ-REC.
002300     05  REQ-SLOT-ID                PIC 9(06).
002400     05  REQ-USER-ID                PIC 9(06).
002500     05  REQ-VEHICLE-NUM            PIC X(15).
002600     05  REQ-START-TIME             PIC 9(12).
002700*    REDEFINES THE TWO TIMESTAMPS AS ONE 24-BYTE SPAN SO THE
002800*    "END NOT BEFORE START" EDIT CAN COMPARE THEM IN A SINGLE
002900*    MOVE INSTEAD OF TWO.
003000     05  REQ-TIME-VIEW REDEFINES REQ-START-TIME.
003100         10  REQ-TIME-VIEW-START    PIC 9(12).
003200         10  REQ-TIME-VIEW-END      PIC 9(12).
003300     05  REQ-END-TIME               PIC 9(12).
003400     05  FILLER                     PIC X(02) VALUE SPACES.
