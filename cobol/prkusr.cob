000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRKUSR-COB.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  CENTRAL PARKING AUTHORITY - DATA PROCESSING.
000500 DATE-WRITTEN.  04/02/1985.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE OPERATIONS MANUAL
000800                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900*===============================================================
001000*  PARKIFY GARAGE SYSTEM
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  FINALIDADE     : CUSTOMER REGISTRATION VALIDATION RUN.
001400*                   EDITS EACH CANDIDATE REGISTRATION AGAINST
001500*                   THE PASSWORD RULE AND THE EMAIL-UNIQUENESS
001600*                   RULE; ACCEPTED CANDIDATES ARE APPENDED TO
001700*                   THE CUSTOMER MASTER UNDER A NEW USER-ID,
001800*                   REJECTS GO TO THE SAME REJECTS FILE THE
001900*                   POSTING RUN USES.
002000*---------------------------------------------------------------
002100*  VRS      DATE          DESCRIPTION                     TAG
002200*  1.0      04/02/1985    INITIAL RUN - FIELD-VALIDATION      RP006
002300*                         PATTERN LIFTED FROM THE OLD
002400*                         PERMIT-APPLICANT EDIT JOB
002500*  1.4      11/02/1991    ADDED THE EMAIL-UNIQUENESS TEST      RP017
002600*                         AGAINST THE FULL CUSTOMER TABLE
002700*  2.0      02/17/1997    REWRITTEN AGAINST LINE SEQUENTIAL    RP028
002800*                         MASTERS; CANDIDATE TRANSACTIONS NOW
002900*                         COME FROM A BATCHED REQUEST FILE
003000*                         INSTEAD OF A TERMINAL SCREEN
003100*  2.1      06/30/1999    Y2K - CONFIRMED NO DATE FIELDS ON    RP032
003200*                         THIS RUN, NO CHANGE MADE
003300*  2.2      03/11/2003    TICKET PK-0412 - PASSWORD RULE NOW   RP036
003400*                         ALSO DEMANDS ONE UPPER-CASE BYTE,
003500*                         NOT JUST ONE DIGIT AND ONE LOWER
003600*===============================================================
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT USERS-IN      ASSIGN TO "USERS"
004500                          ORGANIZATION LINE SEQUENTIAL
004600                          FILE STATUS IS STATUS-USI.
004700     SELECT USERS-OUT     ASSIGN TO "USERS"
004800                          ORGANIZATION LINE SEQUENTIAL
004900                          FILE STATUS IS STATUS-USO.
005000     SELECT REG-REQ-IN    ASSIGN TO "REGREQS"
005100                          ORGANIZATION LINE SEQUENTIAL
005200                          FILE STATUS IS STATUS-REQ.
005300     SELECT REJECTS-OUT   ASSIGN TO "REJECTS"
005400                          ORGANIZATION LINE SEQUENTIAL
005500                          FILE STATUS IS STATUS-REJ.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  USERS-IN
006000     LABEL RECORDS ARE STANDARD.
006100 COPY PRKUSER REPLACING ==PRK-USER-REC== BY ==USERS-IN-REC==.
006200
006300 FD  USERS-OUT
006400     LABEL RECORDS ARE STANDARD.
006500 COPY PRKUSER REPLACING ==PRK-USER-REC== BY ==USERS-OUT-REC==.
006600
006700 FD  REG-REQ-IN
006800     LABEL RECORDS ARE OMITTED.
006900 01  REG-REQ-REC.
007000     05  REQ-NAME                  PIC X(30).
007100     05  REQ-EMAIL                 PIC X(40).
007200     05  REQ-PASSWORD              PIC X(20).
007300     05  FILLER                    PIC X(05) VALUE SPACES.
007400
007500 FD  REJECTS-OUT
007600     LABEL RECORDS ARE OMITTED.
007700 01  REJ-LINE                      PIC X(132).
007710*    FLAT VIEW SO THE WHOLE REJECT LINE CAN BE BLANKED IN ONE
007720*    MOVE BEFORE EACH ROW IS BUILT, INSTEAD OF FIELD BY FIELD.
007730 01  REJ-LINE-FLAT REDEFINES REJ-LINE PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000 01  STATUS-USI              PIC X(02) VALUE SPACES.
008100 01  STATUS-USO              PIC X(02) VALUE SPACES.
008200 01  STATUS-REQ               PIC X(02) VALUE SPACES.
008300 01  STATUS-REJ               PIC X(02) VALUE SPACES.
008400
008500 01  WS-FIM-USR               PIC X(01) VALUE 'N'.
008600 01  WS-FIM-REQ               PIC X(01) VALUE 'N'.
008700
008800*---------------------------------------------------------------
008900*    CUSTOMER TABLE - LOADED FROM THE MASTER AT START-UP SO
009000*    THE EMAIL-UNIQUENESS TEST CAN RUN AGAINST EVERY EXISTING
009100*    DRIVER AND ADMIN, AND SO THE NEXT USER-ID CAN BE WORKED
009200*    OUT BEFORE ANY CANDIDATE IS READ.
009300*---------------------------------------------------------------
009400 01  WS-USR-COUNT             PIC 9(06) COMP VALUE ZERO.
009500 01  USER-TABLE.
009600     05  USR-TBL OCCURS 500 TIMES
009700                 INDEXED BY USR-IDX.
009800         10  TU-ID                  PIC 9(06).
009900         10  TU-EMAIL               PIC X(40).
009910         10  TU-ROLE                PIC X(10).
009920*            SPLITS THE ROLE CODE INTO PREFIX/SUFFIX SO THE
009930*            RUN-END TALLY CAN TEST JUST THE SUFFIX, MIRRORING
009940*            USR-ROLE-VIEW ON THE MASTER RECORD ITSELF.
009950         10  TU-ROLE-VIEW REDEFINES TU-ROLE.
009960             15  TU-ROLE-PREFIX         PIC X(05).
009970             15  TU-ROLE-SUFFIX         PIC X(05).
010000 01  WS-MAX-ID                PIC 9(06) COMP VALUE ZERO.
010100 01  WS-NEXT-ID               PIC 9(06) VALUE ZERO.
010150 01  WS-ADM-COUNT             PIC 9(06) COMP VALUE ZERO.
010200
010300*---------------------------------------------------------------
010400*    PASSWORD-RULE WORK AREA.  A CHARACTER-BY-CHARACTER SCAN
010500*    LOOKS FOR AT LEAST ONE DIGIT, ONE LOWER-CASE LETTER AND
010600*    ONE UPPER-CASE LETTER; LENGTH IS TESTED SEPARATELY.
010700*---------------------------------------------------------------
010800 01  WS-PWD-LEN               PIC 9(02) COMP VALUE ZERO.
010900 01  WS-PWD-IDX               PIC 9(02) COMP VALUE ZERO.
011000 01  WS-PWD-CHAR              PIC X(01) VALUE SPACE.
011100 01  WS-HAS-DIGIT-SW          PIC X(01) VALUE 'N'.
011200     88  WS-HAS-DIGIT             VALUE 'Y'.
011300 01  WS-HAS-LOWER-SW          PIC X(01) VALUE 'N'.
011400     88  WS-HAS-LOWER             VALUE 'Y'.
011500 01  WS-HAS-UPPER-SW          PIC X(01) VALUE 'N'.
011600     88  WS-HAS-UPPER             VALUE 'Y'.
011700 01  WS-PWD-VALID-SW          PIC X(01) VALUE 'N'.
011800     88  WS-PWD-VALID             VALUE 'Y'.
011900
012000*---------------------------------------------------------------
012100*    REDEFINES OF THE PASSWORD AREA ONTO A TABLE OF SINGLE
012200*    CHARACTERS, SO THE SCAN ABOVE CAN INDEX ONE BYTE AT A
012300*    TIME WITHOUT REFERENCE MODIFICATION.
012400*---------------------------------------------------------------
012500 01  WS-PWD-BYTES REDEFINES REQ-PASSWORD.
012600     05  WS-PWD-BYTE OCCURS 20 TIMES PIC X(01).
012700
012800 01  WS-EMAIL-FOUND-SW        PIC X(01) VALUE 'N'.
012900     88  WS-EMAIL-FOUND           VALUE 'Y'.
013000 01  WS-REJECT-REASON         PIC X(40) VALUE SPACES.
013100
013200 01  WS-REG-ACCEPTED          PIC 9(06) VALUE ZERO.
013300 01  WS-REG-REJECTED          PIC 9(06) VALUE ZERO.
013400
013500 PROCEDURE DIVISION.
013600
013700 0100-INICIO.
013800     PERFORM 0150-ABRE-ARQUIVOS.
013900     PERFORM 0200-CARREGA-USUARIOS.
014000     PERFORM 0400-PROCESSA-CANDIDATO
014100         UNTIL WS-FIM-REQ = 'Y'.
014200     PERFORM 0900-FINALIZA.
014300     STOP RUN.
014400
014500 0150-ABRE-ARQUIVOS.
014600     OPEN INPUT  USERS-IN.
014700     IF STATUS-USI NOT = '00'
014800        DISPLAY 'PRKUSR - USERS OPEN ERROR - ABORTED'
014900        STOP RUN.
015000     OPEN INPUT  REG-REQ-IN.
015100     IF STATUS-REQ NOT = '00'
015200        DISPLAY 'PRKUSR - REGREQS OPEN ERROR - ABORTED'
015300        STOP RUN.
015400     OPEN OUTPUT USERS-OUT.
015500     OPEN OUTPUT REJECTS-OUT.
015600     PERFORM 0495-LE-PROXIMO-REQ.
015700
015800 0200-CARREGA-USUARIOS.
015900     PERFORM 0210-LE-USER THRU 0210-EXIT
016000         UNTIL WS-FIM-USR = 'Y'.
016100
016200 0210-LE-USER.
016300     READ USERS-IN
016400         AT END MOVE 'Y' TO WS-FIM-USR
016500         GO TO 0210-EXIT.
016600     ADD 1 TO WS-USR-COUNT.
016700     MOVE USR-ID OF USERS-IN-REC    TO TU-ID (WS-USR-COUNT).
016800     MOVE USR-EMAIL OF USERS-IN-REC TO TU-EMAIL (WS-USR-COUNT).
016850     MOVE USR-ROLE-CODE OF USERS-IN-REC TO TU-ROLE (WS-USR-COUNT).
016860     IF TU-ROLE-SUFFIX (WS-USR-COUNT) = 'ADMIN'
016870        ADD 1 TO WS-ADM-COUNT.
016900     IF USR-ID OF USERS-IN-REC > WS-MAX-ID
017000        MOVE USR-ID OF USERS-IN-REC TO WS-MAX-ID.
017100     MOVE USR-ID OF USERS-IN-REC    TO USR-ID OF USERS-OUT-REC.
017200     MOVE USR-NAME OF USERS-IN-REC  TO USR-NAME OF USERS-OUT-REC.
017300     MOVE USR-EMAIL OF USERS-IN-REC TO USR-EMAIL OF USERS-OUT-REC.
017400     MOVE USR-ROLE-CODE OF USERS-IN-REC
017500                                     TO USR-ROLE-CODE OF USERS-OUT-REC.
017600     WRITE USERS-OUT-REC.
017700 0210-EXIT. EXIT.
017800
017900*---------------------------------------------------------------
018000*    0400-PROCESSA-CANDIDATO - ONE PASS PER REGISTRATION
018100*    REQUEST.  VALIDATE, THEN EITHER APPEND A NEW CUSTOMER
018200*    ROW OR WRITE A REJECT LINE, THEN ADVANCE THE REQUEST FILE.
018300*---------------------------------------------------------------
018400 0400-PROCESSA-CANDIDATO.
018500     MOVE SPACES TO WS-REJECT-REASON.
018600     PERFORM 0420-VALIDA-SENHA.
018700     IF NOT WS-PWD-VALID
018800        MOVE 'PASSWORD DOES NOT MEET THE COMPLEXITY RULE'
018900                                   TO WS-REJECT-REASON
019000        PERFORM 0480-REJEITA-CANDIDATO
019100        GO TO 0495-LE-PROXIMO-REQ.
019200     PERFORM 0440-VALIDA-EMAIL-UNICO.
019300     IF WS-EMAIL-FOUND
019400        MOVE 'EMAIL ALREADY EXISTS ON THE CUSTOMER MASTER'
019500                                   TO WS-REJECT-REASON
019600        PERFORM 0480-REJEITA-CANDIDATO
019700        GO TO 0495-LE-PROXIMO-REQ.
019800     PERFORM 0460-GRAVA-CANDIDATO.
019900 0495-LE-PROXIMO-REQ.
020000     READ REG-REQ-IN
020100         AT END MOVE 'Y' TO WS-FIM-REQ.
020200
020300*---------------------------------------------------------------
020400*    0420-VALIDA-SENHA - AT LEAST 8 BYTES, ONE DIGIT, ONE
020500*    LOWER-CASE LETTER AND ONE UPPER-CASE LETTER.  THE TRIMMED
020550*    LENGTH COMES FROM INSPECT RATHER THAN A TRAILING-SPACE
020560*    SCAN LOOP; THE BYTE-CLASS TEST RUNS ONE PARAGRAPH PER BYTE.
020570*---------------------------------------------------------------
020600 0420-VALIDA-SENHA.
020700     MOVE 'N' TO WS-HAS-DIGIT-SW WS-HAS-LOWER-SW WS-HAS-UPPER-SW.
020800     MOVE 'N' TO WS-PWD-VALID-SW.
020900     MOVE ZERO TO WS-PWD-LEN.
021000     INSPECT REQ-PASSWORD TALLYING WS-PWD-LEN
021100         FOR CHARACTERS BEFORE INITIAL SPACE.
021500     IF WS-PWD-LEN < 8
021600        GO TO 0420-EXIT.
021700     PERFORM 0424-TESTA-PWD-BYTE
021800         VARYING WS-PWD-IDX FROM 1 BY 1
021900             UNTIL WS-PWD-IDX > WS-PWD-LEN.
023000     IF WS-HAS-DIGIT AND WS-HAS-LOWER AND WS-HAS-UPPER
023100        MOVE 'Y' TO WS-PWD-VALID-SW.
023200 0420-EXIT. EXIT.
023250
023260 0424-TESTA-PWD-BYTE.
023270     MOVE WS-PWD-BYTE (WS-PWD-IDX) TO WS-PWD-CHAR.
023280     IF WS-PWD-CHAR >= '0' AND WS-PWD-CHAR <= '9'
023290        MOVE 'Y' TO WS-HAS-DIGIT-SW.
023300     IF WS-PWD-CHAR >= 'a' AND WS-PWD-CHAR <= 'z'
023310        MOVE 'Y' TO WS-HAS-LOWER-SW.
023320     IF WS-PWD-CHAR >= 'A' AND WS-PWD-CHAR <= 'Z'
023330        MOVE 'Y' TO WS-HAS-UPPER-SW.
023340
023400*---------------------------------------------------------------
023500*    0440-VALIDA-EMAIL-UNICO - LINEAR SCAN; THE CUSTOMER TABLE
023600*    IS NOT GUARANTEED SORTED BY EMAIL, ONLY BY USER-ID.
023700*---------------------------------------------------------------
023800 0440-VALIDA-EMAIL-UNICO.
023900     MOVE 'N' TO WS-EMAIL-FOUND-SW.
024000     PERFORM 0442-TESTA-EMAIL
024100         VARYING USR-IDX FROM 1 BY 1 UNTIL USR-IDX > WS-USR-COUNT.
024150
024160 0442-TESTA-EMAIL.
024170     IF TU-EMAIL (USR-IDX) = REQ-EMAIL
024180        MOVE 'Y' TO WS-EMAIL-FOUND-SW.
024600
024700*---------------------------------------------------------------
024800*    0460-GRAVA-CANDIDATO - APPEND THE NEW CUSTOMER ROW UNDER
024900*    THE NEXT FREE USER-ID.  SELF-REGISTRATION ALWAYS COMES
025000*    IN AS ROLE_USER; ONLY THE ADMIN-TERMINAL CREATES A
025100*    ROLE_ADMIN ROW, AND THAT IS OUT OF SCOPE OF THIS RUN.
025200*---------------------------------------------------------------
025300 0460-GRAVA-CANDIDATO.
025400     ADD 1 TO WS-MAX-ID.
025500     MOVE WS-MAX-ID TO WS-NEXT-ID.
025600     MOVE WS-NEXT-ID      TO USR-ID OF USERS-OUT-REC.
025700     MOVE REQ-NAME        TO USR-NAME OF USERS-OUT-REC.
025800     MOVE REQ-EMAIL       TO USR-EMAIL OF USERS-OUT-REC.
025900     MOVE 'ROLE_USER '    TO USR-ROLE-CODE OF USERS-OUT-REC.
026000     WRITE USERS-OUT-REC.
026100     ADD 1 TO WS-USR-COUNT.
026200     MOVE WS-NEXT-ID      TO TU-ID (WS-USR-COUNT).
026300     MOVE REQ-EMAIL       TO TU-EMAIL (WS-USR-COUNT).
026400     ADD 1 TO WS-REG-ACCEPTED.
026500
026600 0480-REJEITA-CANDIDATO.
026700     MOVE SPACES TO REJ-LINE-FLAT.
026800     STRING REQ-NAME  DELIMITED BY SIZE
026900            ' '       DELIMITED BY SIZE
027000            REQ-EMAIL DELIMITED BY SIZE
027100            ' - '     DELIMITED BY SIZE
027200            WS-REJECT-REASON DELIMITED BY SIZE
027300       INTO REJ-LINE.
027400     WRITE REJ-LINE.
027500     ADD 1 TO WS-REG-REJECTED.
027600
027700 0900-FINALIZA.
027800     CLOSE USERS-IN USERS-OUT REG-REQ-IN REJECTS-OUT.
027900     DISPLAY 'PRKUSR - REGISTRATIONS ACCEPTED: ' WS-REG-ACCEPTED.
028000     DISPLAY 'PRKUSR - REGISTRATIONS REJECTED: ' WS-REG-REJECTED.
028100     DISPLAY 'PRKUSR - ADMIN ACCOUNTS ON FILE : ' WS-ADM-COUNT.
