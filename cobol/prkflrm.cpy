000100*===============================================================
000200*  PARKIFY GARAGE SYSTEM          COPYBOOK: PRKFLRM
000300*  COPY MEMBER    : FLOOR MASTER RECORD (PRK-FLOOR-REC)
000400*---------------------------------------------------------------
000500*  FINALIDADE     : LAYOUT OF THE FLOOR MASTER FILE (FLOORS).
000600*                   ONE RECORD PER PHYSICAL FLOOR OF THE GARAGE.
000700*                   FLR-AVAIL-SLOTS IS NEVER STORED ON THE
000800*                   MASTER - IT IS DERIVED EVERY RUN BY COUNTING
000900*                   THE SLOT TABLE AND CARRIED ONLY IN THE
001000*                   IN-MEMORY FLOOR TABLE AND ON THE REPORT.
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  DATE WRITTEN   : 03/14/1985
001400*---------------------------------------------------------------
001500*  VRS      DATE          DESCRIPTION                     TAG
001600*  1.0      03/14/1985    INITIAL LAYOUT                  RP001
001700*  1.1      08/09/1988    WIDENED FLR-DETAILS FROM 24 TO   RP009
001800*                         40 BYTES PER FACILITIES REQUEST
001900*  1.2      02/17/1997    ADDED FLR-NAME-VIEW REDEFINE     RP028
002000*                         FOR THE CAPTION/ANNEX SPLIT
002100*===============================================================
002200 01  PRK-FLOOR-REC.
002300     05  FLR-ID                     PIC 9(04).
002400     05  FLR-NAME                   PIC X(20).
002500*    REDEFINES FLR-NAME TO SPLIT THE CONVENTIONAL "FLOOR n"
002600*    CAPTION FROM ANY TRAILING WING/ANNEX QUALIFIER WITHOUT
002700*    CARVING A NEW FIELD OUT OF THE MASTER.
002800     05  FLR-NAME-VIEW REDEFINES FLR-NAME.
002900         10  FLR-NAME-CAPTION       PIC X(10).
003000         10  FLR-NAME-QUALIFIER     PIC X(10).
003100     05  FLR-TOTAL-SLOTS            PIC 9(04).
003200     05  FLR-DETAILS                PIC X(40).
003300     05  FILLER                     PIC X(04) VALUE SPACES.
003400*---------------------------------------------------------------
003500*    FLR-AVAIL-SLOTS IS NOT PART OF THE MASTER RECORD ABOVE.
003600*    IT IS CARRIED IN THE FLOOR WORK TABLE (SEE PRK-FLR-TBL IN
003700*    THE CALLING PROGRAM'S WORKING-STORAGE) AND MOVED ONLY TO
003800*    THE REPORT DETAIL LINE.
003900*===============================================================
