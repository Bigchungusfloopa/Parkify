000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRKRPT-COB.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  CENTRAL PARKING AUTHORITY - DATA PROCESSING.
000500 DATE-WRITTEN.  05/09/1985.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE OPERATIONS MANUAL
000800                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900*===============================================================
001000*  PARKIFY GARAGE SYSTEM
001100*  ANALYST        : R.PELLETIER
001200*  PROGRAMMER     : R.PELLETIER
001300*  FINALIDADE     : FLOOR VACANCY / DASHBOARD SUMMARY REPORT.
001400*                   LAST STEP OF THE NIGHTLY RUN.  SORTS THE
001500*                   SLOT INVENTORY BY FLOOR, PRINTS ONE LINE
001600*                   PER FLOOR WITH A CONTROL BREAK FOR THE
001700*                   FACILITY TOTAL, THEN A SUMMARY BLOCK OF
001800*                   FACILITY-WIDE DASHBOARD STATISTICS.
001900*---------------------------------------------------------------
002000*  VRS      DATE          DESCRIPTION                     TAG
002100*  1.0      05/09/1985    INITIAL RUN - PATTERNED ON THE     RP005
002200*                         OLD DAILY-OCCUPANCY REPORT JOB'S
002300*                         SORT/CONTROL-BREAK SHAPE
002400*  1.3      11/02/1991    ADDED THE DASHBOARD SUMMARY BLOCK  RP016
002500*                         AFTER THE FLOOR DETAIL SECTION
002600*  2.0      02/17/1997    REWRITTEN AGAINST LINE SEQUENTIAL  RP028
002700*                         MASTERS
002800*  2.1      06/30/1999    Y2K - HEADING DATE NOW PRINTS A    RP032
002900*                         4-DIGIT YEAR
003000*  2.2      09/15/2001    TICKET PK-0301 - READS PRKPOST'S   RP035
003100*                         RUN-CONTROL HAND-OFF FOR THE
003200*                         POSTED/REJECTED COUNTS
003300*===============================================================
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT FLOORS-IN     ASSIGN TO "FLOORS"
004200                          ORGANIZATION LINE SEQUENTIAL
004300                          FILE STATUS IS STATUS-FLI.
004400     SELECT SLOTS-IN      ASSIGN TO "SLOTS"
004500                          ORGANIZATION LINE SEQUENTIAL
004600                          FILE STATUS IS STATUS-SLI.
004700     SELECT USERS-IN      ASSIGN TO "USERS"
004800                          ORGANIZATION LINE SEQUENTIAL
004900                          FILE STATUS IS STATUS-USR.
005000     SELECT BOOKINGS-IN   ASSIGN TO "BOOKINGS"
005100                          ORGANIZATION LINE SEQUENTIAL
005200                          FILE STATUS IS STATUS-BKI.
005300     SELECT RUNCTL-IN     ASSIGN TO "RUNCTL"
005400                          ORGANIZATION LINE SEQUENTIAL
005500                          FILE STATUS IS STATUS-CTL.
005600     SELECT REPORT-OUT    ASSIGN TO "REPORT"
005700                          ORGANIZATION LINE SEQUENTIAL
005800                          FILE STATUS IS STATUS-RPT.
005900     SELECT SORT-SLOTS    ASSIGN TO "SRTWORK2".
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  FLOORS-IN
006400     LABEL RECORDS ARE STANDARD.
006500 COPY PRKFLRM.
006600
006700 FD  SLOTS-IN
006800     LABEL RECORDS ARE STANDARD.
006900 COPY PRKSLTM.
007000
007100 FD  USERS-IN
007200     LABEL RECORDS ARE STANDARD.
007300 COPY PRKUSER.
007400
007500 FD  BOOKINGS-IN
007600     LABEL RECORDS ARE STANDARD.
007700 COPY PRKBKGM.
007800
007900 FD  RUNCTL-IN
008000     LABEL RECORDS ARE OMITTED.
008100 01  RUNCTL-REC.
008200     05  CTL-POSTED-COUNT          PIC 9(06).
008300     05  CTL-REJECTED-COUNT        PIC 9(06).
008400     05  FILLER                    PIC X(04) VALUE SPACES.
008500
008600 FD  REPORT-OUT
008700     LABEL RECORDS ARE OMITTED.
008800 01  RPT-LINE                      PIC X(132).
008900
009000 SD  SORT-SLOTS.
009100 01  SW-REC.
009200     05  SW-FLOOR-ID               PIC 9(04).
009300     05  SW-OCCUPIED               PIC X(01).
009400
009500 WORKING-STORAGE SECTION.
009600 01  STATUS-FLI              PIC X(02) VALUE SPACES.
009700 01  STATUS-SLI              PIC X(02) VALUE SPACES.
009800 01  STATUS-USR              PIC X(02) VALUE SPACES.
009900 01  STATUS-BKI              PIC X(02) VALUE SPACES.
010000 01  STATUS-CTL              PIC X(02) VALUE SPACES.
010100 01  STATUS-RPT              PIC X(02) VALUE SPACES.
010200
010300 01  WS-FIM-FLR              PIC X(01) VALUE 'N'.
010400 01  WS-FIM-SLOT              PIC X(01) VALUE 'N'.
010500 01  WS-FIM-USR              PIC X(01) VALUE 'N'.
010600 01  WS-FIM-BKG              PIC X(01) VALUE 'N'.
010700 01  WS-FIM-SORT             PIC X(01) VALUE 'N'.
010800 01  WS-FIRST-FLR-SW         PIC X(01) VALUE 'Y'.
010900     88  WS-FIRST-FLR            VALUE 'Y'.
011000
011100*---------------------------------------------------------------
011200*    RUN DATE FOR THE REPORT HEADING
011300*---------------------------------------------------------------
011400 01  WS-RUN-DATE.
011500     05  WS-RUN-YYYY             PIC 9(04).
011600     05  WS-RUN-MM               PIC 9(02).
011700     05  WS-RUN-DD               PIC 9(02).
011750 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(08).
011800 01  WS-RUN-DATE-EDIT.
011900     05  FILLER                  PIC X(01) VALUE SPACE.
012000     05  ED-MM                   PIC 99.
012100     05  FILLER                  PIC X(01) VALUE '/'.
012200     05  ED-DD                   PIC 99.
012300     05  FILLER                  PIC X(01) VALUE '/'.
012400     05  ED-YYYY                 PIC 9999.
012500
012600*---------------------------------------------------------------
012700*    FLOOR TABLE - NAME LOOK-UP FOR THE CONTROL-BREAK LINES
012800*---------------------------------------------------------------
012900 01  WS-FLR-COUNT            PIC 9(04) COMP VALUE ZERO.
013000 01  FLOOR-TABLE.
013100     05  FLR-TBL OCCURS 100 TIMES
013200                 ASCENDING KEY IS TF-ID
013300                 INDEXED BY TF-IDX.
013400         10  TF-ID                  PIC 9(04).
013500         10  TF-NAME                PIC X(20).
013600 01  WS-FLR-ROW              PIC 9(04) COMP VALUE ZERO.
013700 01  WS-FOUND-SW             PIC X(01) VALUE 'N'.
013800     88  WS-FOUND                VALUE 'Y'.
013900
014000*---------------------------------------------------------------
014100*    CONTROL-BREAK ACCUMULATORS (PER FLOOR AND FACILITY-WIDE)
014200*---------------------------------------------------------------
014300 01  WS-BRK-FLOOR-ID         PIC 9(04) VALUE ZERO.
014400 01  WS-FLR-TOTAL            PIC 9(06) COMP VALUE ZERO.
014500 01  WS-FLR-OCCUPIED         PIC 9(06) COMP VALUE ZERO.
014600 01  WS-FAC-TOTAL-SLOTS      PIC 9(06) COMP VALUE ZERO.
014700 01  WS-FAC-OCCUPIED         PIC 9(06) COMP VALUE ZERO.
014800 01  WS-FAC-AVAILABLE        PIC 9(06) COMP VALUE ZERO.
014900
015000*---------------------------------------------------------------
015100*    DASHBOARD STATISTICS
015200*---------------------------------------------------------------
015300 01  WS-TOTAL-USERS          PIC 9(06) COMP VALUE ZERO.
015400 01  WS-TOTAL-BOOKINGS       PIC 9(06) COMP VALUE ZERO.
015500 01  WS-ACTIVE-BOOKINGS      PIC 9(06) COMP VALUE ZERO.
015600 01  WS-COMPLETED-BOOKINGS   PIC 9(06) COMP VALUE ZERO.
015700 01  WS-CANCELLED-BOOKINGS   PIC 9(06) COMP VALUE ZERO.
015800 01  WS-TOTAL-REVENUE        PIC S9(09)V99 VALUE ZERO.
015900 01  WS-POSTED-THIS-RUN      PIC 9(06) COMP VALUE ZERO.
016000 01  WS-REJECTED-THIS-RUN    PIC 9(06) COMP VALUE ZERO.
016100
016200*---------------------------------------------------------------
016300*    PRINT LINE LAYOUTS, PATTERNED ON THE OLD DAILY-OCCUPANCY
016400*    REPORT'S CAB1/CAB2/DET1 NAMING
016500*---------------------------------------------------------------
016600 01  WS-PAGE-CTR             PIC 9(04) COMP VALUE ZERO.
016700
016800 01  CAB1.
016900     05  FILLER                  PIC X(38) VALUE SPACES.
017000     05  FILLER                  PIC X(38) VALUE
017100         "CENTRAL PARKING AUTHORITY - FLOOR VACANCY / DASHBOARD".
017200     05  FILLER                  PIC X(56) VALUE SPACES.
017300
017400 01  CAB2.
017500     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
017600     05  CAB2-DATE               PIC X(10).
017700     05  FILLER                  PIC X(100) VALUE SPACES.
017800     05  FILLER                  PIC X(12) VALUE "SUMMARY REPT".
017900
018000 01  CAB3.
018100     05  FILLER                  PIC X(20) VALUE "FLOOR NAME".
018200     05  FILLER                  PIC X(15) VALUE "TOTAL SLOTS".
018300     05  FILLER                  PIC X(15) VALUE "OCCUPIED".
018400     05  FILLER                  PIC X(15) VALUE "AVAILABLE".
018500     05  FILLER                  PIC X(67) VALUE SPACES.
018600
018700 01  DET1.
018800     05  DET1-FLOOR-NAME         PIC X(20).
018900     05  DET1-TOTAL              PIC ZZZ,ZZ9.
019000     05  FILLER                  PIC X(07) VALUE SPACES.
019100     05  DET1-OCCUPIED           PIC ZZZ,ZZ9.
019200     05  FILLER                  PIC X(07) VALUE SPACES.
019300     05  DET1-AVAILABLE          PIC ZZZ,ZZ9.
019400     05  FILLER                  PIC X(66) VALUE SPACES.
019410 01  DET1-FLAT REDEFINES DET1     PIC X(132).
019500
019600 01  TOT1.
019700     05  FILLER                  PIC X(20) VALUE "FACILITY TOTAL".
019800     05  TOT1-TOTAL              PIC ZZZ,ZZ9.
019900     05  FILLER                  PIC X(07) VALUE SPACES.
020000     05  TOT1-OCCUPIED           PIC ZZZ,ZZ9.
020100     05  FILLER                  PIC X(07) VALUE SPACES.
020200     05  TOT1-AVAILABLE          PIC ZZZ,ZZ9.
020300     05  FILLER                  PIC X(66) VALUE SPACES.
020310 01  TOT1-FLAT REDEFINES TOT1     PIC X(132).
020400
020500 01  SUM1.
020600     05  FILLER                  PIC X(24) VALUE "TOTAL USERS............".
020700     05  SUM1-VALUE              PIC ZZZ,ZZ9.
020800     05  FILLER                  PIC X(101) VALUE SPACES.
020900
021000 01  SUM2.
021100     05  FILLER                  PIC X(24) VALUE "TOTAL BOOKINGS.........".
021200     05  SUM2-VALUE              PIC ZZZ,ZZ9.
021300     05  FILLER                  PIC X(101) VALUE SPACES.
021400
021500 01  SUM3.
021600     05  FILLER                  PIC X(24) VALUE "ACTIVE BOOKINGS........".
021700     05  SUM3-VALUE              PIC ZZZ,ZZ9.
021800     05  FILLER                  PIC X(101) VALUE SPACES.
021900
022000 01  SUM4.
022100     05  FILLER                  PIC X(24) VALUE "COMPLETED BOOKINGS.....".
022200     05  SUM4-VALUE              PIC ZZZ,ZZ9.
022300     05  FILLER                  PIC X(101) VALUE SPACES.
022400
022500 01  SUM5.
022600     05  FILLER                  PIC X(24) VALUE "CANCELLED BOOKINGS.....".
022700     05  SUM5-VALUE              PIC ZZZ,ZZ9.
022800     05  FILLER                  PIC X(101) VALUE SPACES.
022900
023000 01  SUM6.
023100     05  FILLER                  PIC X(24) VALUE "POSTED THIS RUN........".
023200     05  SUM6-VALUE              PIC ZZZ,ZZ9.
023300     05  FILLER                  PIC X(101) VALUE SPACES.
023400
023500 01  SUM7.
023600     05  FILLER                  PIC X(24) VALUE "REJECTED THIS RUN......".
023700     05  SUM7-VALUE              PIC ZZZ,ZZ9.
023800     05  FILLER                  PIC X(101) VALUE SPACES.
023900
024000 01  SUM8.
024100     05  FILLER                  PIC X(24) VALUE "TOTAL REVENUE..........".
024200     05  SUM8-VALUE              PIC Z,ZZZ,ZZ9.99.
024300     05  FILLER                  PIC X(95) VALUE SPACES.
024310 01  SUM8-FLAT REDEFINES SUM8     PIC X(132).
024400
024500 PROCEDURE DIVISION.
024600
024700 0100-INICIO.
024800     PERFORM 0150-ABRE-ARQUIVOS.
024900     PERFORM 0160-OBTEM-DATA.
025000     PERFORM 0200-CARREGA-FLOORS.
025100     PERFORM 0300-CONTA-USUARIOS.
025200     PERFORM 0350-CONTA-RESERVAS.
025300     PERFORM 0400-LE-RUNCTL.
025400     PERFORM 0500-EMITE-CABECALHO.
025500     SORT SORT-SLOTS
025600         ON ASCENDING KEY SW-FLOOR-ID
025700         INPUT PROCEDURE IS 0560-SELECIONA-SLOTS
025800         OUTPUT PROCEDURE IS 0600-IMPRIME-DETALHE.
025900     PERFORM 0700-SUMARIO.
026000     CLOSE FLOORS-IN REPORT-OUT.
026100     STOP RUN.
026200
026300 0150-ABRE-ARQUIVOS.
026400     OPEN INPUT  FLOORS-IN.
026500     IF STATUS-FLI NOT = '00'
026600        DISPLAY 'PRKRPT - FLOORS OPEN ERROR - ABORTED'
026700        STOP RUN.
026800     OPEN OUTPUT REPORT-OUT.
026900
027000 0160-OBTEM-DATA.
027100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
027200     MOVE WS-RUN-MM   TO ED-MM.
027300     MOVE WS-RUN-DD   TO ED-DD.
027400     MOVE WS-RUN-YYYY TO ED-YYYY.
027450     DISPLAY 'PRKRPT - REPORT RUN FOR ' WS-RUN-DATE-NUM.
027500
027600 0200-CARREGA-FLOORS.
027700     PERFORM 0210-LE-FLOOR THRU 0210-EXIT
027800         UNTIL WS-FIM-FLR = 'Y'.
027900
028000 0210-LE-FLOOR.
028100     READ FLOORS-IN
028200         AT END MOVE 'Y' TO WS-FIM-FLR
028300         GO TO 0210-EXIT.
028400     ADD 1 TO WS-FLR-COUNT.
028500     MOVE FLR-ID           TO TF-ID (WS-FLR-COUNT).
028600     MOVE FLR-NAME         TO TF-NAME (WS-FLR-COUNT).
028700 0210-EXIT. EXIT.
028800
028900 0300-CONTA-USUARIOS.
029000     OPEN INPUT USERS-IN.
029100     IF STATUS-USR NOT = '00'
029200        DISPLAY 'PRKRPT - USERS OPEN ERROR - ABORTED'
029300        STOP RUN.
029400     PERFORM 0320-LE-USER THRU 0320-EXIT
029500         UNTIL WS-FIM-USR = 'Y'.
029600     CLOSE USERS-IN.
029700
029800 0320-LE-USER.
029900     READ USERS-IN
030000         AT END MOVE 'Y' TO WS-FIM-USR
030100         GO TO 0320-EXIT.
030200     ADD 1 TO WS-TOTAL-USERS.
030300 0320-EXIT. EXIT.
030400
030500 0350-CONTA-RESERVAS.
030600     OPEN INPUT BOOKINGS-IN.
030700     IF STATUS-BKI NOT = '00'
030800        DISPLAY 'PRKRPT - BOOKINGS OPEN ERROR - ABORTED'
030900        STOP RUN.
031000     PERFORM 0360-LE-BOOKING THRU 0360-EXIT
031100         UNTIL WS-FIM-BKG = 'Y'.
031200     CLOSE BOOKINGS-IN.
031300
031400 0360-LE-BOOKING.
031500     READ BOOKINGS-IN
031600         AT END MOVE 'Y' TO WS-FIM-BKG
031700         GO TO 0360-EXIT.
031800     ADD 1 TO WS-TOTAL-BOOKINGS.
031900     IF BKG-STATUS = 'ACTIVE    '
032000        ADD 1 TO WS-ACTIVE-BOOKINGS.
032100     IF BKG-STATUS = 'COMPLETED '
032200        ADD 1 TO WS-COMPLETED-BOOKINGS
032300        ADD BKG-PRICE TO WS-TOTAL-REVENUE.
032400     IF BKG-STATUS = 'CANCELLED '
032500        ADD 1 TO WS-CANCELLED-BOOKINGS.
032600 0360-EXIT. EXIT.
032700
032800 0400-LE-RUNCTL.
032900     OPEN INPUT RUNCTL-IN.
033000     IF STATUS-CTL NOT = '00'
033100        MOVE ZERO TO WS-POSTED-THIS-RUN WS-REJECTED-THIS-RUN
033200        GO TO 0400-EXIT.
033300     READ RUNCTL-IN
033400         AT END MOVE ZERO TO WS-POSTED-THIS-RUN
033500                             WS-REJECTED-THIS-RUN.
033600     IF STATUS-CTL = '00'
033700        MOVE CTL-POSTED-COUNT   TO WS-POSTED-THIS-RUN
033800        MOVE CTL-REJECTED-COUNT TO WS-REJECTED-THIS-RUN.
033900     CLOSE RUNCTL-IN.
034000 0400-EXIT. EXIT.
034100
034200 0500-EMITE-CABECALHO.
034300     ADD 1 TO WS-PAGE-CTR.
034400     MOVE WS-RUN-DATE-EDIT TO CAB2-DATE.
034500     WRITE RPT-LINE FROM CAB1.
034600     WRITE RPT-LINE FROM CAB2.
034700     MOVE SPACES TO RPT-LINE.
034800     WRITE RPT-LINE.
034900     WRITE RPT-LINE FROM CAB3.
035000     MOVE SPACES TO RPT-LINE.
035100     WRITE RPT-LINE.
035200
035300*---------------------------------------------------------------
035400*    0560-SELECIONA-SLOTS - SORT INPUT PROCEDURE.  RELEASES
035500*    EACH SLOT'S FLOOR ID AND OCCUPIED FLAG; THE FACILITY-WIDE
035600*    COUNTERS ARE ROLLED UP HERE TOO, SINCE EVERY SLOT PASSES
035700*    THROUGH EXACTLY ONCE.
035800*---------------------------------------------------------------
035900 0560-SELECIONA-SLOTS.
036000     OPEN INPUT SLOTS-IN.
036100     IF STATUS-SLI NOT = '00'
036200        DISPLAY 'PRKRPT - SLOTS OPEN ERROR - ABORTED'
036300        STOP RUN.
036400     PERFORM 0570-LE-SLOT THRU 0570-EXIT
036500         UNTIL WS-FIM-SLOT = 'Y'.
036600     CLOSE SLOTS-IN.
036700
036800 0570-LE-SLOT.
036900     READ SLOTS-IN
037000         AT END MOVE 'Y' TO WS-FIM-SLOT
037100         GO TO 0570-EXIT.
037200     MOVE SLT-FLOOR-ID TO SW-FLOOR-ID.
037300     MOVE SLT-OCCUPIED TO SW-OCCUPIED.
037400     ADD 1 TO WS-FAC-TOTAL-SLOTS.
037500     IF SLT-OCCUPIED = 'Y'
037600        ADD 1 TO WS-FAC-OCCUPIED.
037700     RELEASE SW-REC.
037800 0570-EXIT. EXIT.
037900
038000*---------------------------------------------------------------
038100*    0600-IMPRIME-DETALHE - SORT OUTPUT PROCEDURE.  CONTROL
038200*    BREAK ON FLOOR ID: ACCUMULATE WHILE THE FLOOR ID HOLDS,
038300*    PRINT THE DETAIL LINE WHEN IT CHANGES, PRINT THE FACILITY
038400*    TOTAL LINE AFTER THE LAST FLOOR.
038500*---------------------------------------------------------------
038600 0600-IMPRIME-DETALHE.
038700     PERFORM 0620-RETORNA-ORDENADO THRU 0620-EXIT
038800         UNTIL WS-FIM-SORT = 'Y'.
038900     IF NOT WS-FIRST-FLR
039000        PERFORM 0640-IMPRIME-LINHA-FLOOR.
039100     COMPUTE WS-FAC-AVAILABLE = WS-FAC-TOTAL-SLOTS - WS-FAC-OCCUPIED.
039150     MOVE SPACES TO TOT1-FLAT.
039200     MOVE WS-FAC-TOTAL-SLOTS TO TOT1-TOTAL.
039300     MOVE WS-FAC-OCCUPIED    TO TOT1-OCCUPIED.
039400     MOVE WS-FAC-AVAILABLE   TO TOT1-AVAILABLE.
039500     MOVE SPACES TO RPT-LINE.
039600     WRITE RPT-LINE.
039700     WRITE RPT-LINE FROM TOT1.
039800
039900 0620-RETORNA-ORDENADO.
040000     RETURN SORT-SLOTS INTO SW-REC
040100         AT END MOVE 'Y' TO WS-FIM-SORT
040200         GO TO 0620-EXIT.
040300     IF WS-FIRST-FLR
040400        MOVE 'N' TO WS-FIRST-FLR-SW
040500        MOVE SW-FLOOR-ID TO WS-BRK-FLOOR-ID
040600     ELSE
040700        IF SW-FLOOR-ID NOT = WS-BRK-FLOOR-ID
040800           PERFORM 0640-IMPRIME-LINHA-FLOOR
040900           MOVE SW-FLOOR-ID TO WS-BRK-FLOOR-ID
041000        END-IF
041100     END-IF.
041200     ADD 1 TO WS-FLR-TOTAL.
041300     IF SW-OCCUPIED = 'Y'
041400        ADD 1 TO WS-FLR-OCCUPIED.
041500 0620-EXIT. EXIT.
041600
041700 0640-IMPRIME-LINHA-FLOOR.
041750     MOVE SPACES TO DET1-FLAT.
041800     MOVE 'N' TO WS-FOUND-SW.
042000     SET TF-IDX TO 1.
042100     SEARCH ALL FLR-TBL
042200         WHEN TF-ID (TF-IDX) = WS-BRK-FLOOR-ID
042300              MOVE 'Y' TO WS-FOUND-SW
042400              SET WS-FLR-ROW TO TF-IDX.
042500     IF WS-FOUND
042600        MOVE TF-NAME (WS-FLR-ROW) TO DET1-FLOOR-NAME
042700     ELSE
042800        MOVE SPACES TO DET1-FLOOR-NAME.
042900     MOVE WS-FLR-TOTAL    TO DET1-TOTAL.
043000     MOVE WS-FLR-OCCUPIED TO DET1-OCCUPIED.
043100     COMPUTE DET1-AVAILABLE = WS-FLR-TOTAL - WS-FLR-OCCUPIED.
043200     WRITE RPT-LINE FROM DET1.
043300     MOVE ZERO TO WS-FLR-TOTAL WS-FLR-OCCUPIED.
043400
043500*---------------------------------------------------------------
043600*    0700-SUMARIO - FACILITY-WIDE DASHBOARD STATISTICS BLOCK.
043700*---------------------------------------------------------------
043800 0700-SUMARIO.
043900     MOVE SPACES TO RPT-LINE.
044000     WRITE RPT-LINE.
044100     WRITE RPT-LINE.
044200     MOVE WS-TOTAL-USERS        TO SUM1-VALUE.
044300     WRITE RPT-LINE FROM SUM1.
044400     MOVE WS-TOTAL-BOOKINGS     TO SUM2-VALUE.
044500     WRITE RPT-LINE FROM SUM2.
044600     MOVE WS-ACTIVE-BOOKINGS    TO SUM3-VALUE.
044700     WRITE RPT-LINE FROM SUM3.
044800     MOVE WS-COMPLETED-BOOKINGS TO SUM4-VALUE.
044900     WRITE RPT-LINE FROM SUM4.
045000     MOVE WS-CANCELLED-BOOKINGS TO SUM5-VALUE.
045100     WRITE RPT-LINE FROM SUM5.
045200     MOVE WS-POSTED-THIS-RUN    TO SUM6-VALUE.
045300     WRITE RPT-LINE FROM SUM6.
045400     MOVE WS-REJECTED-THIS-RUN  TO SUM7-VALUE.
045500     WRITE RPT-LINE FROM SUM7.
045550     MOVE SPACES TO SUM8-FLAT.
045600     MOVE WS-TOTAL-REVENUE      TO SUM8-VALUE.
045700     WRITE RPT-LINE FROM SUM8.
